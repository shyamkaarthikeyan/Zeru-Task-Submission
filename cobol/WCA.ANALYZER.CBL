000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WCA-SCORE-ANALYZER.
000300 AUTHOR.         R HALVORSEN.
000400 INSTALLATION.   DST OMAHA DATA CENTER.
000500 DATE-WRITTEN.   04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000800*----------------------------------------------------------------
000900*  WCA-SCORE-ANALYZER
001000*
001100*  SECOND STEP OF THE NIGHTLY MARGIN CREDIT SCORE RUN.  READS THE
001200*  WALLET-SCORES FILE WRITTEN BY WCS-WALLET-SCORER, BUILDS THE
001300*  DATASET STATISTICS, THE TEN-BAND SCORE DISTRIBUTION, THE
001400*  FOUR-TIER RISK BREAKDOWN AND ITS PER-TIER COMPONENT AVERAGES,
001500*  AND THE TOP-10 / BOTTOM-10 ACCOUNT LISTINGS, THEN PRINTS THE
001600*  ANALYSIS-REPORT.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*----------------------------------------------------------------
002000* 04/02/91 RH   ORIGINAL PROGRAM - OVERVIEW AND BAND SECTIONS
002100*               ONLY, PER CREDIT RISK REQUEST CR-0114.
002200* 09/19/91 RH   ADDED RISK TIER SECTION AND TIER LABELS.
002300*               REQUEST CR-0114 PHASE 2.
002400* 02/11/92 KMS  ADDED PER-TIER AVERAGE COMPONENT (PATTERN)
002500*               SECTION.  REQUEST CR-0188.
002600* 07/27/92 KMS  RAISED WALLET TABLE FROM 3000 TO 6000 ENTRIES TO
002700*               MATCH WCS-WALLET-SCORER.
002800* 01/05/93 RH   IN-HOUSE SQUARE ROOT ROUTINE ADDED (700-SQRT-RTN)
002900*               FOR THE STANDARD DEVIATION CALCULATION - THIS
003000*               COMPILER HAS NO FUNCTION SQRT.  SAME ROUTINE AS
003100*               WCS-WALLET-SCORER; NOT COPYBOOKED, KEPT IN STEP
003200*               BY HAND.
003300* 11/30/93 KMS  ADDED TOP-10/BOTTOM-10 LISTING SECTIONS.
003400*               REQUEST CR-0250.
003500* 03/08/94 DPL  MEDIAN CORRECTED FOR EVEN WALLET COUNTS - WAS
003600*               TAKING A SINGLE MIDDLE VALUE INSTEAD OF THE
003700*               AVERAGE OF THE TWO MIDDLE VALUES.  TICKET AR-2612.
003800* 10/17/94 DPL  BOTTOM-10 CONFIRMED TO PRINT 10TH-LOWEST DOWN TO
003900*               LOWEST, NOT REVERSED.  REQUEST CR-0261.
004000* 05/02/95 RH   YEAR FIELDS REVIEWED FOR Y2K IMPACT - NO WINDOWED
004100*               YEAR FIELDS IN THIS PROGRAM.  TICKET Y2K-0037.
004200* 08/22/98 PTN  Y2K CERTIFICATION SIGN-OFF.  CERT ID Y2K-4471.
004300* 02/09/99 PTN  RAISED PRINT LINE BAND/TIER PICTURES TO CARRY ONE
004400*               DECIMAL ON PERCENTAGES PER REQUEST CR-0390.
004500* 11/14/00 JAV  RECOMPILED UNDER NEW LOAD LIBRARY. NO LOGIC
004600*               CHANGE.  TICKET OPS-1206.
004610* 04/18/03 DLK  ADDED WALLET-TABLE-FULL GUARD TO
004620*               150-LOAD-SCORES-RTN, MATCHING THE GUARD JUST
004630*               ADDED TO WCS-WALLET-SCORER'S 250-FIND-OR-ADD-
004640*               WALLET-RTN - WA-SORT-TABLE HAS THE SAME
004650*               WK-MAX-WALLETS CEILING AS WCS-WALLET-SCORER'S
004660*               WALLET TABLE AND WAS NEVER GUARDED ON ITS OWN
004670*               ACCOUNT.  RECORDS PAST THE CEILING ARE COUNTED IN
004680*               WK-WALLET-REJECT-CT AND PRINTED ON THE OVERVIEW
004690*               SECTION OF THE REPORT RATHER THAN STORED.  TICKET
004700*               AR-3711.
004710* 04/18/03 DLK  MOVED WK-MAX-WALLETS OUT OF THE 01 WK-TABLE-
004720*               LIMITS GROUP TO A STANDALONE 77-LEVEL ITEM, AND
004730*               ADDED WK-WALLET-REJECT-CT AS A 77-LEVEL ITEM AS
004740*               WELL, TO MATCH WCS-WALLET-SCORER'S OWN STANDALONE
004750*               77-LEVEL TREATMENT OF ITS FOUR RUN-WIDE TABLE-
004760*               SIZE CONSTANTS.  TICKET AR-3711.
004770* 05/02/03 DLK  WIDENED WK-PL-RANK-NO FROM PIC ZZ9 TO PIC ZZZZ9 -
004780*               THE TOP/BOTTOM-10 SECTIONS MOVE WK-IDX/WK-JDX
004790*               INTO THIS FIELD AND BOTH CAN RANGE UP TO
004800*               WK-WALLET-COUNT, WHICH THIS PROGRAM SIZES FOR UP
004810*               TO 6000 - A THREE-DIGIT PICTURE WAS HIGH-ORDER
004820*               TRUNCATING THE RANK NUMBER ON ANY RUN OVER 999
004830*               WALLETS.  TICKET AR-3722.
004840* 05/05/03 DLK  PASS ADDED TO BRING PARAGRAPH-HEADER COMMENTARY
004850*               UP TO DEPARTMENT DOCUMENTATION STANDARD DS-114,
004860*               MATCHING WCS-WALLET-SCORER'S OWN 05/02/03 PASS -
004870*               EVERY PARAGRAPH AND WORKING-STORAGE GROUP NOW
004880*               CARRIES A BANNER EXPLAINING ITS PURPOSE.  NO
004890*               LOGIC CHANGE OTHER THAN THE THREE ITEMS ABOVE.
004900*               TICKET DOC-0055.
004910*----------------------------------------------------------------
004920 ENVIRONMENT DIVISION.
004930 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-3090.
005100 OBJECT-COMPUTER. IBM-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON RERUN-REQUESTED
005500              OFF NORMAL-RUN
005600     CLASS WA-NUMERIC-CLASS IS '0' THRU '9'.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT WALLET-SCORE-IN  ASSIGN TO WLTSCORE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-SCORE-FILE.
006200     SELECT ANALYSIS-REPORT-OUT ASSIGN TO ANLYRPT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-REPORT-FILE.
006500 DATA DIVISION.
006600 FILE SECTION.
006700*----------------------------------------------------------------
006800*  WALLET-SCORE-IN - SAME LAYOUT AS WS-WALLET-SCORE-RECORD IN
006900*  WCS-WALLET-SCORER.  NOT COPYBOOKED - KEEP THE TWO IN STEP BY
007000*  HAND IF THIS LAYOUT CHANGES.
007100*----------------------------------------------------------------
007200 FD  WALLET-SCORE-IN.
007300 01  WS-WALLET-SCORE-RECORD.
007310*    THE ONLY KEY THIS PROGRAM EVER SEARCHES ON - WA-SORT-TABLE
007320*    BELOW IS LOADED AND SORTED BY THIS FIELD'S WELL, BY
007330*    WA-CREDIT-SCORE, NOT BY THIS FIELD - IT IS CARRIED PURELY
007340*    FOR PRINTING ON THE TOP/BOTTOM-10 SECTIONS.
007350     05  WS-WALLET-ID              PIC X(42).
007360*    FINAL WEIGHTED CREDIT SCORE FROM WCS-WALLET-SCORER, RANGE
007370*    0.00 TO 1000.00 - THIS IS WHAT DRIVES THE BAND, TIER AND
007380*    SORT LOGIC BELOW.
007400     05  WS-CREDIT-SCORE           PIC 9(4)V9(2).
007410*    THE SIX 0-100 COMPONENT SCORES CARRIED FORWARD FROM
007420*    WCS-WALLET-SCORER, UNCHANGED HERE - FEED THE PER-TIER
007430*    PATTERN AVERAGES IN 640-PRINT-PATTERN-RTN.
007600     05  WS-COMP-VOLUME            PIC 9(3)V9(2).
007700     05  WS-COMP-REPAY             PIC 9(3)V9(2).
007800     05  WS-COMP-DIVERSITY         PIC 9(3)V9(2).
007900     05  WS-COMP-CONSIST           PIC 9(3)V9(2).
008000     05  WS-COMP-RISK              PIC 9(3)V9(2).
008100     05  WS-COMP-MATURITY          PIC 9(3)V9(2).
008110*    RAW ACTIVITY COUNTS FROM WCS-WALLET-SCORER - NOT USED IN ANY
008120*    ARITHMETIC IN THIS PROGRAM AT PRESENT, CARRIED FORWARD ONLY
008130*    SO THE LAYOUT MATCHES ITS COUNTERPART RECORD THERE.
008200     05  WS-TOTAL-TXNS             PIC 9(7).
008300     05  WS-TOTAL-VOL-USD          PIC 9(13)V9(2).
008400     05  WS-ASSET-COUNT            PIC 9(3).
008500     05  FILLER                    PIC X(07).
008600*----------------------------------------------------------------
008700*  ANALYSIS-REPORT-OUT - 132 BYTE PRINT IMAGE, ONE STACKED
008800*  REPORT, NO CONTROL BREAKS.
008900*----------------------------------------------------------------
009000 FD  ANALYSIS-REPORT-OUT.
009100 01  RP-PRINT-LINE.
009150     05  RP-PRINT-TEXT             PIC X(131).
009180     05  FILLER                    PIC X(01).
009200 WORKING-STORAGE SECTION.
009202*----------------------------------------------------------------
009204*  TABLE-SIZE CONSTANT.  STANDALONE 77-LEVEL ITEM, NOT A 01-LEVEL
009206*  GROUP - THIS IS A RUN-WIDE LIMIT, NOT PART OF ANY ONE RECORD OR
009208*  WORK AREA, SO IT DOES NOT BELONG UNDER A 01 ANY MORE THAN
009210*  WK-MAX-WALLETS DOES OVER IN WCS-WALLET-SCORER, WHICH CARRIES
009212*  ITS OWN COPY OF THIS SAME CONSTANT (AND ONE MORE LIKE IT) AS
009214*  STANDALONE 77-LEVELS PER THE SAME SHOP CONVENTION - SEE THAT
009216*  PROGRAM'S 04/18/03 CHANGE LOG ENTRY.  BOUNDS WA-SORT-TABLE
009218*  BELOW.
009220*----------------------------------------------------------------
009222 77  WK-MAX-WALLETS            PIC 9(5)  COMP VALUE 6000.
009224*----------------------------------------------------------------
009226*  COUNT OF SCORE RECORDS TURNED AWAY THIS RUN BECAUSE
009228*  WA-SORT-TABLE WAS ALREADY AT WK-MAX-WALLETS ENTRIES - SEE
009230*  150-LOAD-SCORES-RTN.  STANDALONE 77-LEVEL FOR THE SAME REASON
009232*  AS WK-MAX-WALLETS ABOVE - A RUN TOTAL, NOT A RECORD FIELD.
009234*----------------------------------------------------------------
009236 77  WK-WALLET-REJECT-CT       PIC 9(5)  COMP VALUE ZERO.
009238*----------------------------------------------------------------
009400*  FILE STATUS SWITCHES
009500*----------------------------------------------------------------
009600 01  WK-FILE-STATUSES.
009700     05  FS-SCORE-FILE             PIC X(02).
009800         88  FS-SCORE-OK               VALUE '00'.
009900         88  FS-SCORE-EOF              VALUE '10'.
010000     05  FS-REPORT-FILE            PIC X(02).
010100         88  FS-REPORT-OK              VALUE '00'.
010150     05  FILLER                    PIC X(02).
010200*----------------------------------------------------------------
010300*  RUN CONTROL SWITCHES AND COUNTERS
010400*----------------------------------------------------------------
010500 01  WK-CONTROL-SWITCHES.
010520*        SET TO WK-EOF-YES BY 150-LOAD-SCORES-RTN'S AT END
010540*        CLAUSE - DRIVES THE UNTIL TEST ON 000-MAIN-CONTROL'S
010560*        LOAD LOOP.
010600     05  WK-EOF-SW                 PIC X(01) VALUE 'N'.
010700         88  WK-EOF-YES                VALUE 'Y'.
010750     05  FILLER                    PIC X(01).
010800 01  WK-COUNTERS.
010820*        RUNNING COUNT OF ENTRIES ACTUALLY STORED IN
010840*        WA-SORT-TABLE - NOT THE SAME AS RECORDS READ, SINCE A
010860*        RECORD ARRIVING AFTER THE TABLE FILLS IS COUNTED IN
010880*        WK-WALLET-REJECT-CT INSTEAD OF HERE.
010900     05  WK-WALLET-COUNT           PIC 9(5)  COMP VALUE ZERO.
010920*        GENERAL SUBSCRIPT - LOAD LOOP, OUTER RANK LOOP IN
010940*        650/660, OUTER BUBBLE-SORT PASS INDEX.
011000     05  WK-IDX                    PIC 9(5)  COMP VALUE ZERO.
011020*        SECOND SUBSCRIPT - INNER BUBBLE-SORT COMPARE INDEX, AND
011040*        THE RANK COUNTER MOVED INTO WK-PL-RANK-NO BY 655/665.
011100     05  WK-JDX                    PIC 9(5)  COMP VALUE ZERO.
011200     05  WK-OUTER                  PIC 9(5)  COMP VALUE ZERO.
011300     05  WK-INNER                  PIC 9(5)  COMP VALUE ZERO.
011320*        1-10 SUBSCRIPT INTO WA-BAND-TABLE, SET IN
011340*        170-ACCUM-BAND-RTN.
011400     05  WK-BAND-NO                PIC 9(2)  COMP VALUE ZERO.
011420*        1-4 SUBSCRIPT INTO WA-TIER-TABLE, SET IN
011440*        180-ACCUM-TIER-RTN.
011500     05  WK-TIER-NO                PIC 9(1)  COMP VALUE ZERO.
011520*        MEDIAN-CALCULATION SUBSCRIPT - SEE 400-SUMMARY-STATS-RTN.
011600     05  WK-MID-IDX                PIC 9(5)  COMP VALUE ZERO.
011650     05  FILLER                    PIC X(01).
011900*----------------------------------------------------------------
012000*  ONE ENTRY PER WALLET SCORE RECORD LOADED FROM WALLET-SCORE-IN.
012100*  SORTED DESCENDING BY 500-SORT-WALLETS-RTN AFTER STATISTICS ARE
012200*  ACCUMULATED.
012300*----------------------------------------------------------------
012400 01  WA-SORT-TABLE.
012420*        ONE OCCURRENCE PER WALLET LOADED BY 150-LOAD-SCORES-RTN,
012440*        IN ARRIVAL ORDER UNTIL 500-SORT-WALLETS-RTN RE-ORDERS
012460*        THEM DESCENDING BY WA-CREDIT-SCORE.
012500     05  WA-SCORE-ENTRY OCCURS 6000 TIMES.
012520*            CARRIED FOR DISPLAY ON THE TOP/BOTTOM-10 SECTIONS
012540*            ONLY - NOT A SEARCH KEY ANYWHERE IN THIS PROGRAM.
012600         10  WA-WALLET-ID          PIC X(42).
012620*            SORT KEY FOR 500-SORT-WALLETS-RTN AND THE VALUE
012640*            ACCUMULATED BY 160-ACCUM-STATS-RTN.
012700         10  WA-CREDIT-SCORE       PIC 9(4)V9(2).
012720*            THE SIX COMPONENT SCORES, UNCHANGED FROM
012740*            WS-COMP-* ON THE INPUT RECORD - SUMMED BY TIER IN
012760*            180-ACCUM-TIER-RTN FOR THE PATTERN-ANALYSIS REPORT.
012800         10  WA-COMP-VOLUME        PIC 9(3)V9(2).
012900         10  WA-COMP-REPAY         PIC 9(3)V9(2).
013000         10  WA-COMP-DIVERSITY     PIC 9(3)V9(2).
013100         10  WA-COMP-CONSIST       PIC 9(3)V9(2).
013200         10  WA-COMP-RISK          PIC 9(3)V9(2).
013300         10  WA-COMP-MATURITY      PIC 9(3)V9(2).
013320*            SET BY 180-ACCUM-TIER-RTN FROM WA-CREDIT-SCORE -
013340*            1=HIGH RISK, 2=MODERATE, 3=GOOD CREDIT, 4=ELITE.
013400         10  WA-TIER-NO            PIC 9(1)  COMP.
013405         10  FILLER                PIC X(03).
013410*----------------------------------------------------------------
013420*  ONE-ENTRY SWAP AREA FOR THE EXCHANGE SORT BELOW - SAME SHAPE
013430*  AS ONE WA-SCORE-ENTRY OCCURRENCE.
013440*----------------------------------------------------------------
013450 01  WK-SWAP-ENTRY.
013460     05  WK-SWAP-WALLET-ID        PIC X(42).
013470     05  WK-SWAP-CREDIT-SCORE     PIC 9(4)V9(2).
013480     05  WK-SWAP-COMP-VOLUME      PIC 9(3)V9(2).
013491     05  WK-SWAP-COMP-REPAY       PIC 9(3)V9(2).
013492     05  WK-SWAP-COMP-DIVERSITY   PIC 9(3)V9(2).
013493     05  WK-SWAP-COMP-CONSIST     PIC 9(3)V9(2).
013494     05  WK-SWAP-COMP-RISK        PIC 9(3)V9(2).
013495     05  WK-SWAP-COMP-MATURITY    PIC 9(3)V9(2).
013496     05  WK-SWAP-TIER-NO          PIC 9(1)  COMP.
013497     05  FILLER                   PIC X(03).
013500*----------------------------------------------------------------
013600*  TEN 100-POINT SCORE BANDS - [0,100) THRU [900,1000).
013700*----------------------------------------------------------------
013800 01  WA-BAND-TABLE.
013820*        WK-BAND-NO (1-10) SUBSCRIPTS THIS TABLE - ENTRY 1 IS
013840*        [0,100), ENTRY 10 IS [900,1000].  INCREMENTED ONE AT A
013860*        TIME BY 170-ACCUM-BAND-RTN AS EACH WALLET IS LOADED.
013900     05  WA-BAND-ENTRY OCCURS 10 TIMES.
014000         10  WA-BAND-COUNT         PIC 9(7)  COMP VALUE ZERO.
014050         10  FILLER                PIC X(02).
014100*----------------------------------------------------------------
014200*  FOUR RISK TIERS - HIGH RISK, MODERATE RISK, GOOD CREDIT, ELITE.
014300*  EACH ENTRY CARRIES THE SUM OF EACH COMPONENT SCORE OVER THE
014400*  WALLETS IN THAT TIER, FOR THE PATTERN-ANALYSIS AVERAGES.
014500*----------------------------------------------------------------
014600 01  WA-TIER-TABLE.
014620*        WK-TIER-NO (1-4) SUBSCRIPTS THIS TABLE.  THE SIX SUM
014630*        FIELDS ARE DIVIDED BY WA-TIER-COUNT IN
014640*        640-PRINT-PATTERN-RTN TO GET THE PER-TIER COMPONENT
014650*        AVERAGES - NO AVERAGE IS STORED HERE, ONLY THE RUNNING
014660*        SUMS, SO EACH TIER'S PATTERN LINE IS COMPUTED ONCE AT
014670*        PRINT TIME RATHER THAN MAINTAINED ACCUMULATOR-STYLE.
014680     05  WA-TIER-ENTRY OCCURS 4 TIMES.
014800         10  WA-TIER-COUNT         PIC 9(7)  COMP VALUE ZERO.
014900         10  WA-TIER-SUM-VOLUME    PIC 9(9)V9(2) VALUE ZERO.
015000         10  WA-TIER-SUM-REPAY     PIC 9(9)V9(2) VALUE ZERO.
015100         10  WA-TIER-SUM-DIVERSITY PIC 9(9)V9(2) VALUE ZERO.
015200         10  WA-TIER-SUM-CONSIST   PIC 9(9)V9(2) VALUE ZERO.
015300         10  WA-TIER-SUM-RISK      PIC 9(9)V9(2) VALUE ZERO.
015400         10  WA-TIER-SUM-MATURITY  PIC 9(9)V9(2) VALUE ZERO.
015450         10  FILLER                PIC X(02).
015470*        PRINTED TIER NAMES, LOADED BY 100-INITIALIZE-RTN -
015480*        SUBSCRIPTED THE SAME 1-4 AS WA-TIER-TABLE SO ENTRY N
015490*        NAMES ENTRY N.
015500 01  WK-TIER-LABEL-TABLE.
015600     05  WK-TIER-NAME OCCURS 4 TIMES  PIC X(15).
015650     05  FILLER                    PIC X(01).
015700*----------------------------------------------------------------
015800*  DATASET STATISTICS ACCUMULATORS AND RESULTS.
015900*----------------------------------------------------------------
016000 01  WK-STATS-AREA.
016100     05  WK-SCORE-SUM              PIC 9(11)V9(2) VALUE ZERO.
016200     05  WK-SCORE-SQ-SUM           PIC 9(17)V9(4) VALUE ZERO.
016300     05  WK-SCORE-MIN              PIC 9(4)V9(2)  VALUE ZERO.
016400     05  WK-SCORE-MAX              PIC 9(4)V9(2)  VALUE ZERO.
016500     05  WK-SCORE-MEAN             PIC 9(4)V9(6)  VALUE ZERO.
016600     05  WK-SCORE-MEDIAN           PIC 9(4)V9(6)  VALUE ZERO.
016700     05  WK-SCORE-VARIANCE         PIC 9(9)V9(6)  VALUE ZERO.
016800     05  WK-SCORE-STDDEV           PIC 9(4)V9(6)  VALUE ZERO.
016900     05  WK-SCORE-DEV              PIC S9(5)V9(6) VALUE ZERO.
016950     05  FILLER                    PIC X(01).
017000*----------------------------------------------------------------
017100*  IN-HOUSE SQUARE ROOT WORK AREA - SEE 700-SQRT-RTN.
017200*----------------------------------------------------------------
017300 01  WK-MATH-WORK-AREA.
017400     05  WK-SQRT-ARG               PIC 9(19)V9(9) VALUE ZERO.
017500     05  WK-SQRT-RESULT            PIC 9(19)V9(9) VALUE ZERO.
017600     05  WK-SQRT-ITER              PIC 9(3)  COMP VALUE ZERO.
017650     05  FILLER                    PIC X(01).
017700*----------------------------------------------------------------
017800*  BAND LOWER/UPPER BOUND AND PERCENTAGE WORK AREA.
017900*----------------------------------------------------------------
018000 01  WK-BAND-WORK-AREA.
018100     05  WK-BAND-LOWER             PIC 9(4)  COMP VALUE ZERO.
018200     05  WK-BAND-UPPER             PIC 9(4)  COMP VALUE ZERO.
018300     05  WK-BAND-PCT               PIC 9(3)V9(2) VALUE ZERO.
018400     05  WK-TIER-PCT               PIC 9(3)V9(2) VALUE ZERO.
018500     05  WK-TIER-AVG               PIC 9(3)V9(2) VALUE ZERO.
018550     05  FILLER                    PIC X(01).
018600*----------------------------------------------------------------
018700*  PRINT LINE WORK AREA - ONE COMMON 132-BYTE AREA, SIX ALTERNATE
018800*  VIEWS.  SAME REDEFINES-OVER-ONE-AREA TECHNIQUE THE OLD
018900*  857-REPORT FEED USED FOR ITS HEADER/DETAIL/TRAILER LINES.
019000*----------------------------------------------------------------
019100 01  WK-PRINT-LINE.
019200     05  WK-PL-TITLE-AREA.
019300         10  FILLER                PIC X(40).
019400         10  WK-PL-TITLE-TEXT      PIC X(40).
019500         10  FILLER                PIC X(52).
019600     05  WK-PL-OVERVIEW-AREA REDEFINES WK-PL-TITLE-AREA.
019700         10  WK-PL-OV-LABEL        PIC X(30).
019750         10  WK-PL-OV-COUNT-VALUE  PIC ZZZ,ZZ9.
019770         10  WK-PL-OV-SCORE-VALUE  REDEFINES
019780             WK-PL-OV-COUNT-VALUE  PIC ZZZ9.99.
019900         10  FILLER                PIC X(95).
020000     05  WK-PL-BAND-AREA REDEFINES WK-PL-TITLE-AREA.
020100         10  WK-PL-BAND-LOWER      PIC ZZZ9.
020200         10  FILLER                PIC X(01) VALUE '-'.
020300         10  WK-PL-BAND-UPPER      PIC ZZZ9.
020400         10  FILLER                PIC X(02) VALUE ': '.
020500         10  WK-PL-BAND-COUNT      PIC ZZZ,ZZ9.
020600         10  FILLER                PIC X(10) VALUE ' WALLETS ('.
020700         10  WK-PL-BAND-PCT        PIC ZZ9.9.
020800         10  FILLER                PIC X(02) VALUE '%)'.
020900         10  FILLER                PIC X(97).
021000     05  WK-PL-TIER-AREA REDEFINES WK-PL-TITLE-AREA.
021100         10  WK-PL-TIER-LABEL      PIC X(15).
021200         10  WK-PL-TIER-RANGE      PIC X(20).
021300         10  WK-PL-TIER-COUNT      PIC ZZZ,ZZ9.
021400         10  WK-PL-TIER-PCT        PIC ZZ9.9.
021500         10  FILLER                PIC X(85).
021600     05  WK-PL-PATTERN-AREA REDEFINES WK-PL-TITLE-AREA.
021700         10  WK-PL-PAT-LABEL       PIC X(20).
021800         10  WK-PL-PAT-VOL         PIC ZZ9.99.
021900         10  WK-PL-PAT-REPAY       PIC ZZ9.99.
022000         10  WK-PL-PAT-DIV         PIC ZZ9.99.
022100         10  WK-PL-PAT-CONS        PIC ZZ9.99.
022200         10  WK-PL-PAT-RISK        PIC ZZ9.99.
022300         10  WK-PL-PAT-MAT         PIC ZZ9.99.
022400         10  FILLER                PIC X(76).
022500     05  WK-PL-RANK-AREA REDEFINES WK-PL-TITLE-AREA.
022550*        FIVE DIGITS, NOT THREE - WK-JDX/WK-IDX RANGE UP TO
022560*        WK-WALLET-COUNT, WHICH THIS PROGRAM SIZES FOR UP TO
022570*        WK-MAX-WALLETS (6000) WALLETS.  A THREE-DIGIT PICTURE
022580*        WOULD HIGH-ORDER TRUNCATE ANY RANK PAST 999.
022600         10  WK-PL-RANK-NO         PIC ZZZZ9.
022700         10  FILLER                PIC X(02).
022800         10  WK-PL-RANK-WALLET     PIC X(42).
022900         10  FILLER                PIC X(02).
023000         10  WK-PL-RANK-SCORE      PIC Z,ZZZ.99.
023100         10  FILLER                PIC X(73).
023200 PROCEDURE DIVISION.
023300*----------------------------------------------------------------
023400 000-MAIN-CONTROL.
023500     PERFORM 100-INITIALIZE-RTN     THRU 100-EXIT.
023600     PERFORM 150-LOAD-SCORES-RTN    THRU 150-EXIT
023700         UNTIL WK-EOF-YES.
023800     PERFORM 400-SUMMARY-STATS-RTN  THRU 400-EXIT.
024000     PERFORM 600-PRINT-REPORT-RTN   THRU 600-EXIT.
024100     PERFORM 900-TERMINATE-RTN      THRU 900-EXIT.
024200     STOP RUN.
024300*----------------------------------------------------------------
024400 100-INITIALIZE-RTN.
024500     OPEN INPUT  WALLET-SCORE-IN.
024600     OPEN OUTPUT ANALYSIS-REPORT-OUT.
024700     IF NOT FS-SCORE-OK
024800         DISPLAY 'WCA0001 - SCORE FILE OPEN FAILED, STATUS = '
024900             FS-SCORE-FILE
025000         MOVE 'Y' TO WK-EOF-SW
025100     END-IF.
025200     MOVE 'HIGH RISK      ' TO WK-TIER-NAME (1).
025300     MOVE 'MODERATE RISK  ' TO WK-TIER-NAME (2).
025400     MOVE 'GOOD CREDIT    ' TO WK-TIER-NAME (3).
025500     MOVE 'ELITE          ' TO WK-TIER-NAME (4).
025600 100-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------
025900*  READ ONE WALLET SCORE RECORD, LOAD IT INTO THE SORT TABLE AND
026000*  ACCUMULATE ITS STATISTICS.  CLASSIC READ-AND-GO-TO-EOF-EXIT.
026050*  A RECORD ARRIVING AFTER WA-SORT-TABLE HAS ALREADY FILLED TO
026060*  WK-MAX-WALLETS ENTRIES IS COUNTED IN WK-WALLET-REJECT-CT AND
026070*  SKIPPED RATHER THAN STORED - WCS-WALLET-SCORER CANNOT WRITE
026080*  MORE THAN WK-MAX-WALLETS SCORE RECORDS ITSELF (SEE ITS OWN
026090*  04/18/03 GUARD), BUT THIS PROGRAM GUARDS ITS OWN TABLE
026095*  INDEPENDENTLY RATHER THAN TRUSTING THE UPSTREAM PROGRAM NEVER
026097*  TO CHANGE.
026100*----------------------------------------------------------------
026200 150-LOAD-SCORES-RTN.
026300     READ WALLET-SCORE-IN
026400         AT END GO TO 150-EOF-EXIT.
026410     IF WK-WALLET-COUNT >= WK-MAX-WALLETS
026420         ADD 1 TO WK-WALLET-REJECT-CT
026430         GO TO 150-EXIT
026440     END-IF.
026500     ADD 1 TO WK-WALLET-COUNT.
026600     MOVE WK-WALLET-COUNT TO WK-IDX.
026700     MOVE WS-WALLET-ID       TO WA-WALLET-ID      (WK-IDX).
026800     MOVE WS-CREDIT-SCORE    TO WA-CREDIT-SCORE   (WK-IDX).
026900     MOVE WS-COMP-VOLUME     TO WA-COMP-VOLUME    (WK-IDX).
027000     MOVE WS-COMP-REPAY      TO WA-COMP-REPAY     (WK-IDX).
027100     MOVE WS-COMP-DIVERSITY  TO WA-COMP-DIVERSITY (WK-IDX).
027200     MOVE WS-COMP-CONSIST    TO WA-COMP-CONSIST   (WK-IDX).
027300     MOVE WS-COMP-RISK       TO WA-COMP-RISK      (WK-IDX).
027400     MOVE WS-COMP-MATURITY   TO WA-COMP-MATURITY  (WK-IDX).
027500     PERFORM 160-ACCUM-STATS-RTN THRU 160-EXIT.
027600     PERFORM 170-ACCUM-BAND-RTN  THRU 170-EXIT.
027700     PERFORM 180-ACCUM-TIER-RTN  THRU 180-EXIT.
027800     GO TO 150-EXIT.
027900 150-EOF-EXIT.
028000     MOVE 'Y' TO WK-EOF-SW.
028100 150-EXIT.
028200     EXIT.
028300*----------------------------------------------------------------
028400*  RUNNING SUM, SUM OF SQUARES, MIN AND MAX OF CREDIT SCORE.
028500*----------------------------------------------------------------
028600 160-ACCUM-STATS-RTN.
028700     ADD WA-CREDIT-SCORE (WK-IDX) TO WK-SCORE-SUM.
028800     COMPUTE WK-SCORE-SQ-SUM ROUNDED =
028900         WK-SCORE-SQ-SUM +
029000         (WA-CREDIT-SCORE (WK-IDX) * WA-CREDIT-SCORE (WK-IDX)).
029100     IF WK-WALLET-COUNT = 1
029200         MOVE WA-CREDIT-SCORE (WK-IDX) TO WK-SCORE-MIN
029300         MOVE WA-CREDIT-SCORE (WK-IDX) TO WK-SCORE-MAX
029400     ELSE
029500         IF WA-CREDIT-SCORE (WK-IDX) < WK-SCORE-MIN
029600             MOVE WA-CREDIT-SCORE (WK-IDX) TO WK-SCORE-MIN
029700         END-IF
029800         IF WA-CREDIT-SCORE (WK-IDX) > WK-SCORE-MAX
029900             MOVE WA-CREDIT-SCORE (WK-IDX) TO WK-SCORE-MAX
030000         END-IF
030100     END-IF.
030200 160-EXIT.
030300     EXIT.
030400*----------------------------------------------------------------
030500*  BAND THE SCORE INTO ONE OF THE TEN 100-POINT BANDS.  A SCORE
030600*  OF EXACTLY 1000 FALLS OUTSIDE EVERY BAND - LEFT UNCOUNTED, PER
030700*  CREDIT RISK'S ORIGINAL SPEC (SEE REQUEST CR-0114).
030800*----------------------------------------------------------------
030900 170-ACCUM-BAND-RTN.
031000     IF WA-CREDIT-SCORE (WK-IDX) < 1000
031100         COMPUTE WK-BAND-NO =
031200             (WA-CREDIT-SCORE (WK-IDX) / 100) + 1
031300         ADD 1 TO WA-BAND-COUNT (WK-BAND-NO)
031400     END-IF.
031500 170-EXIT.
031600     EXIT.
031700*----------------------------------------------------------------
031800*  ASSIGN THE WALLET TO ITS RISK TIER AND ADD ITS COMPONENT
031900*  SCORES TO THAT TIER'S RUNNING SUMS FOR THE PATTERN SECTION.
032000*----------------------------------------------------------------
032100 180-ACCUM-TIER-RTN.
032200     IF WA-CREDIT-SCORE (WK-IDX) < 400
032300         MOVE 1 TO WK-TIER-NO
032400     ELSE
032500     IF WA-CREDIT-SCORE (WK-IDX) < 600
032600         MOVE 2 TO WK-TIER-NO
032700     ELSE
032800     IF WA-CREDIT-SCORE (WK-IDX) < 800
032900         MOVE 3 TO WK-TIER-NO
033000     ELSE
033100         MOVE 4 TO WK-TIER-NO
033200     END-IF END-IF END-IF.
033300     MOVE WK-TIER-NO TO WA-TIER-NO (WK-IDX).
033400     ADD 1 TO WA-TIER-COUNT (WK-TIER-NO).
033500     ADD WA-COMP-VOLUME    (WK-IDX) TO WA-TIER-SUM-VOLUME   
033550         (WK-TIER-NO).
033600     ADD WA-COMP-REPAY     (WK-IDX) TO WA-TIER-SUM-REPAY    
033650         (WK-TIER-NO).
033700     ADD WA-COMP-DIVERSITY (WK-IDX) TO WA-TIER-SUM-DIVERSITY
033750         (WK-TIER-NO).
033800     ADD WA-COMP-CONSIST   (WK-IDX) TO WA-TIER-SUM-CONSIST  
033850         (WK-TIER-NO).
033900     ADD WA-COMP-RISK      (WK-IDX) TO WA-TIER-SUM-RISK     
033950         (WK-TIER-NO).
034000     ADD WA-COMP-MATURITY  (WK-IDX) TO WA-TIER-SUM-MATURITY 
034050         (WK-TIER-NO).
034100 180-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------
034400*  MEAN, MEDIAN AND POPULATION STANDARD DEVIATION OF THE CREDIT
034500*  SCORES.  MEDIAN IS TAKEN AFTER THE DESCENDING SORT BELOW SINCE
034600*  THE TWO MIDDLE VALUES ARE THE SAME WHICHEVER DIRECTION THE
034700*  TABLE IS SORTED - ONLY THEIR POSITIONS SWAP, AND WE AVERAGE
034800*  THEM ANYWAY.  SEE TICKET AR-2612.
034900*----------------------------------------------------------------
035000 400-SUMMARY-STATS-RTN.
035100     IF WK-WALLET-COUNT = 0
035200         GO TO 400-EXIT
035300     END-IF.
035400     COMPUTE WK-SCORE-MEAN ROUNDED =
035500         WK-SCORE-SUM / WK-WALLET-COUNT.
035600     COMPUTE WK-SCORE-VARIANCE ROUNDED =
035700         (WK-SCORE-SQ-SUM / WK-WALLET-COUNT) -
035800         (WK-SCORE-MEAN * WK-SCORE-MEAN).
035900     IF WK-SCORE-VARIANCE < 0
036000         MOVE 0 TO WK-SCORE-VARIANCE
036100     END-IF.
036200     MOVE WK-SCORE-VARIANCE TO WK-SQRT-ARG.
036300     PERFORM 700-SQRT-RTN THRU 700-EXIT.
036400     MOVE WK-SQRT-RESULT TO WK-SCORE-STDDEV.
036500     PERFORM 500-SORT-WALLETS-RTN THRU 500-EXIT.
036600 400-EXIT.
037000     EXIT.
037100*----------------------------------------------------------------
037200*  DESCENDING EXCHANGE SORT OF THE WALLET SCORE TABLE.  PLAIN
037300*  BUBBLE PASS - SAME TECHNIQUE AS THE TIMESTAMP SORT IN
037400*  WCS-WALLET-SCORER.  RUN ONCE, THEN REUSED BY THE MEDIAN
037500*  CALCULATION AND BY THE TOP/BOTTOM REPORT SECTIONS.
037600*----------------------------------------------------------------
037700 500-SORT-WALLETS-RTN.
037800     IF WK-WALLET-COUNT < 2
037900         GO TO 500-MEDIAN-RTN
038000     END-IF.
038100     PERFORM 510-BUBBLE-PASS-RTN THRU 510-EXIT
038200         VARYING WK-OUTER FROM 1 BY 1
038300         UNTIL WK-OUTER >= WK-WALLET-COUNT.
038400 500-MEDIAN-RTN.
038500     IF WK-WALLET-COUNT = 0
038600         GO TO 500-EXIT
038700     END-IF.
038800     DIVIDE WK-WALLET-COUNT BY 2 GIVING WK-MID-IDX.
038900     IF WK-WALLET-COUNT = ((WK-WALLET-COUNT / 2) * 2)
039000         COMPUTE WK-SCORE-MEDIAN ROUNDED =
039100             (WA-CREDIT-SCORE (WK-MID-IDX) +
039200              WA-CREDIT-SCORE (WK-MID-IDX + 1)) / 2
039300     ELSE
039400         COMPUTE WK-MID-IDX = (WK-WALLET-COUNT + 1) / 2
039500         MOVE WA-CREDIT-SCORE (WK-MID-IDX) TO WK-SCORE-MEDIAN
039600     END-IF.
039700 500-EXIT.
039800     EXIT.
039900 510-BUBBLE-PASS-RTN.
040000     PERFORM 520-COMPARE-SWAP-RTN THRU 520-EXIT
040100         VARYING WK-INNER FROM 1 BY 1
040200         UNTIL WK-INNER > WK-WALLET-COUNT - WK-OUTER.
040300 510-EXIT.
040400     EXIT.
040500 520-COMPARE-SWAP-RTN.
040600     IF WA-CREDIT-SCORE (WK-INNER) < WA-CREDIT-SCORE (WK-INNER +
040650         1)
040700         MOVE WA-SCORE-ENTRY (WK-INNER)     TO WK-SWAP-ENTRY
040800         MOVE WA-SCORE-ENTRY (WK-INNER + 1) TO WA-SCORE-ENTRY
040850             (WK-INNER)
040900         MOVE WK-SWAP-ENTRY                 TO WA-SCORE-ENTRY
040950             (WK-INNER + 1)
041000     END-IF.
041100 520-EXIT.
041200     EXIT.
041300*----------------------------------------------------------------
041400*  IN-HOUSE SQUARE ROOT - NEWTON'S METHOD, FIXED ITERATION COUNT.
041500*  SEE THE SAME ROUTINE IN WCS-WALLET-SCORER FOR THE FULL NOTE -
041600*  NOT COPYBOOKED, KEPT IN STEP BY HAND.
041700*----------------------------------------------------------------
041800 700-SQRT-RTN.
041900     IF WK-SQRT-ARG = 0
042000         MOVE 0 TO WK-SQRT-RESULT
042100     ELSE
042200         MOVE WK-SQRT-ARG TO WK-SQRT-RESULT
042300         PERFORM 705-SQRT-ITER-RTN THRU 705-EXIT
042400             VARYING WK-SQRT-ITER FROM 1 BY 1
042500             UNTIL WK-SQRT-ITER > 20
042600     END-IF.
042700 700-EXIT.
042800     EXIT.
042900 705-SQRT-ITER-RTN.
043000     COMPUTE WK-SQRT-RESULT ROUNDED =
043100         (WK-SQRT-RESULT + (WK-SQRT-ARG / WK-SQRT-RESULT)) / 2.
043200 705-EXIT.
043300     EXIT.
043400*----------------------------------------------------------------
043500*  DRIVES THE SEVEN REPORT SECTIONS IN ORDER.
043600*----------------------------------------------------------------
043700 600-PRINT-REPORT-RTN.
043800     PERFORM 610-PRINT-TITLE-RTN    THRU 610-EXIT.
043900     PERFORM 615-PRINT-OVERVIEW-RTN THRU 615-EXIT.
044000     PERFORM 620-PRINT-BANDS-RTN    THRU 620-EXIT.
044100     PERFORM 630-PRINT-TIERS-RTN    THRU 630-EXIT.
044200     PERFORM 640-PRINT-PATTERN-RTN  THRU 640-EXIT.
044300     PERFORM 650-PRINT-TOP-RTN      THRU 650-EXIT.
044400     PERFORM 660-PRINT-BOTTOM-RTN   THRU 660-EXIT.
044500 600-EXIT.
044600     EXIT.
044700*----------------------------------------------------------------
044800*  SECTION 1 - TITLE LINE.
044900*----------------------------------------------------------------
045000 610-PRINT-TITLE-RTN.
045100     MOVE SPACES TO WK-PRINT-LINE.
045200     MOVE 'WALLET CREDIT SCORING ANALYSIS' TO WK-PL-TITLE-TEXT.
045300     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING
045350         TOP-OF-FORM.
045400 610-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------
045700*  SECTION 2 - DATASET OVERVIEW.
045800*----------------------------------------------------------------
045900 615-PRINT-OVERVIEW-RTN.
046000     MOVE SPACES TO WK-PRINT-LINE.
046100     MOVE 'TOTAL WALLETS' TO WK-PL-OV-LABEL.
046200     MOVE WK-WALLET-COUNT TO WK-PL-OV-COUNT-VALUE.
046300     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 2
046350         LINES.
046400     MOVE SPACES TO WK-PRINT-LINE.
046500     MOVE 'AVERAGE CREDIT SCORE' TO WK-PL-OV-LABEL.
046600     COMPUTE WK-PL-OV-SCORE-VALUE ROUNDED = WK-SCORE-MEAN.
046700     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
046750         LINE.
046800     MOVE SPACES TO WK-PRINT-LINE.
046900     MOVE 'MEDIAN CREDIT SCORE' TO WK-PL-OV-LABEL.
047000     COMPUTE WK-PL-OV-SCORE-VALUE ROUNDED = WK-SCORE-MEDIAN.
047100     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
047150         LINE.
047200     MOVE SPACES TO WK-PRINT-LINE.
047300     MOVE 'STANDARD DEVIATION' TO WK-PL-OV-LABEL.
047400     COMPUTE WK-PL-OV-SCORE-VALUE ROUNDED = WK-SCORE-STDDEV.
047500     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
047550         LINE.
047560*    NON-ZERO HERE MEANS WA-SORT-TABLE FILLED TO WK-MAX-WALLETS
047570*    BEFORE WALLET-SCORE-IN WAS EXHAUSTED - OPERATIONS SHOULD
047580*    TREAT THIS THE SAME AS A NON-ZERO REJECT COUNT ON THE
047590*    WCS-WALLET-SCORER CONSOLE SUMMARY, SINCE IT MEANS
047595*    WK-MAX-WALLETS NEEDS RAISING IN BOTH PROGRAMS.
047600     MOVE SPACES TO WK-PRINT-LINE.
047610     MOVE 'WALLETS REJECTED-TABLE FULL' TO WK-PL-OV-LABEL.
047620     MOVE WK-WALLET-REJECT-CT TO WK-PL-OV-COUNT-VALUE.
047630     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
047640         LINE.
047650 615-EXIT.
047700     EXIT.
047800*----------------------------------------------------------------
047900*  SECTION 3 - SCORE DISTRIBUTION, TEN BANDS.
048000*----------------------------------------------------------------
048100 620-PRINT-BANDS-RTN.
048200     PERFORM 625-PRINT-ONE-BAND-RTN THRU 625-EXIT
048300         VARYING WK-BAND-NO FROM 1 BY 1
048400         UNTIL WK-BAND-NO > 10.
048500 620-EXIT.
048600     EXIT.
048700 625-PRINT-ONE-BAND-RTN.
048800     COMPUTE WK-BAND-LOWER = (WK-BAND-NO - 1) * 100.
048900     COMPUTE WK-BAND-UPPER = WK-BAND-NO * 100.
049000     IF WK-WALLET-COUNT > 0
049100         COMPUTE WK-BAND-PCT ROUNDED =
049200             (WA-BAND-COUNT (WK-BAND-NO) / WK-WALLET-COUNT) * 100
049300     ELSE
049400         MOVE 0 TO WK-BAND-PCT
049500     END-IF.
049600     MOVE SPACES TO WK-PRINT-LINE.
049700     MOVE WK-BAND-LOWER          TO WK-PL-BAND-LOWER.
049800     MOVE WK-BAND-UPPER          TO WK-PL-BAND-UPPER.
049900     MOVE WA-BAND-COUNT (WK-BAND-NO) TO WK-PL-BAND-COUNT.
050000     MOVE WK-BAND-PCT            TO WK-PL-BAND-PCT.
050100     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
050150         LINE.
050200 625-EXIT.
050300     EXIT.
050400*----------------------------------------------------------------
050500*  SECTION 4 - RISK CATEGORY SUMMARY, FOUR TIERS.
050600*----------------------------------------------------------------
050700 630-PRINT-TIERS-RTN.
050800     PERFORM 635-PRINT-ONE-TIER-RTN THRU 635-EXIT
050900         VARYING WK-TIER-NO FROM 1 BY 1
051000         UNTIL WK-TIER-NO > 4.
051100 630-EXIT.
051200     EXIT.
051300 635-PRINT-ONE-TIER-RTN.
051400     IF WK-WALLET-COUNT > 0
051500         COMPUTE WK-TIER-PCT ROUNDED =
051600             (WA-TIER-COUNT (WK-TIER-NO) / WK-WALLET-COUNT) * 100
051700     ELSE
051800         MOVE 0 TO WK-TIER-PCT
051900     END-IF.
052000     MOVE SPACES TO WK-PRINT-LINE.
052100     MOVE WK-TIER-NAME (WK-TIER-NO)  TO WK-PL-TIER-LABEL.
052200     EVALUATE WK-TIER-NO
052300         WHEN 1  MOVE 'SCORE BELOW 400     ' TO WK-PL-TIER-RANGE
052400         WHEN 2  MOVE 'SCORE 400 TO 599     ' TO WK-PL-TIER-RANGE
052500         WHEN 3  MOVE 'SCORE 600 TO 799     ' TO WK-PL-TIER-RANGE
052600         WHEN 4  MOVE 'SCORE 800 AND ABOVE  ' TO WK-PL-TIER-RANGE
052700     END-EVALUATE.
052800     MOVE WA-TIER-COUNT (WK-TIER-NO) TO WK-PL-TIER-COUNT.
052900     MOVE WK-TIER-PCT                TO WK-PL-TIER-PCT.
053000     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
053050         LINE.
053100 635-EXIT.
053200     EXIT.
053300*----------------------------------------------------------------
053400*  SECTION 5 - PER-TIER AVERAGE COMPONENT SCORES.  A TIER WITH NO
053500*  WALLETS IS OMITTED ENTIRELY.
053600*----------------------------------------------------------------
053700 640-PRINT-PATTERN-RTN.
053800     PERFORM 645-PRINT-ONE-PATTERN-RTN THRU 645-EXIT
053900         VARYING WK-TIER-NO FROM 1 BY 1
054000         UNTIL WK-TIER-NO > 4.
054100 640-EXIT.
054200     EXIT.
054300 645-PRINT-ONE-PATTERN-RTN.
054400     IF WA-TIER-COUNT (WK-TIER-NO) = 0
054500         GO TO 645-EXIT
054600     END-IF.
054700     MOVE SPACES TO WK-PRINT-LINE.
054800     MOVE WK-TIER-NAME (WK-TIER-NO) TO WK-PL-PAT-LABEL.
054900     COMPUTE WK-PL-PAT-VOL ROUNDED =
055000         WA-TIER-SUM-VOLUME (WK-TIER-NO) / WA-TIER-COUNT
055050             (WK-TIER-NO).
055100     COMPUTE WK-PL-PAT-REPAY ROUNDED =
055200         WA-TIER-SUM-REPAY (WK-TIER-NO) / WA-TIER-COUNT
055250             (WK-TIER-NO).
055300     COMPUTE WK-PL-PAT-DIV ROUNDED =
055400         WA-TIER-SUM-DIVERSITY (WK-TIER-NO) / WA-TIER-COUNT
055450             (WK-TIER-NO).
055500     COMPUTE WK-PL-PAT-CONS ROUNDED =
055600         WA-TIER-SUM-CONSIST (WK-TIER-NO) / WA-TIER-COUNT
055650             (WK-TIER-NO).
055700     COMPUTE WK-PL-PAT-RISK ROUNDED =
055800         WA-TIER-SUM-RISK (WK-TIER-NO) / WA-TIER-COUNT
055850             (WK-TIER-NO).
055900     COMPUTE WK-PL-PAT-MAT ROUNDED =
056000         WA-TIER-SUM-MATURITY (WK-TIER-NO) / WA-TIER-COUNT
056050             (WK-TIER-NO).
056100     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
056150         LINE.
056200 645-EXIT.
056300     EXIT.
056400*----------------------------------------------------------------
056500*  SECTION 6 - TOP 10 WALLETS, HIGHEST SCORE FIRST.  TABLE IS
056600*  ALREADY SORTED DESCENDING BY 500-SORT-WALLETS-RTN.
056650*----------------------------------------------------------------
056700 650-PRINT-TOP-RTN.
056800     PERFORM 655-PRINT-ONE-RANK-RTN THRU 655-EXIT
056900         VARYING WK-IDX FROM 1 BY 1
057000         UNTIL WK-IDX > 10 OR WK-IDX > WK-WALLET-COUNT.
057100 650-EXIT.
057200     EXIT.
057300 655-PRINT-ONE-RANK-RTN.
057400     MOVE SPACES TO WK-PRINT-LINE.
057500     MOVE WK-IDX                      TO WK-PL-RANK-NO.
057600     MOVE WA-WALLET-ID    (WK-IDX)    TO WK-PL-RANK-WALLET.
057700     MOVE WA-CREDIT-SCORE (WK-IDX)    TO WK-PL-RANK-SCORE.
057800     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
057850         LINE.
057900 655-EXIT.
058000     EXIT.
058100*----------------------------------------------------------------
058200*  SECTION 7 - BOTTOM 10 WALLETS, PRINTED 10TH-LOWEST DOWN TO
058300*  LOWEST (I.E. WORKING BACKWARD FROM THE END OF THE DESCENDING
058400*  TABLE TOWARD THE LAST ENTRY).  SEE TICKET REQUEST CR-0261.
058500*----------------------------------------------------------------
058600 660-PRINT-BOTTOM-RTN.
058700     IF WK-WALLET-COUNT > 10
058800         COMPUTE WK-IDX = WK-WALLET-COUNT - 9
058900     ELSE
059000         MOVE 1 TO WK-IDX
059100     END-IF.
059200     PERFORM 665-PRINT-ONE-BOTTOM-RTN THRU 665-EXIT
059300         VARYING WK-JDX FROM WK-IDX BY 1
059400         UNTIL WK-JDX > WK-WALLET-COUNT.
059500 660-EXIT.
059600     EXIT.
059700 665-PRINT-ONE-BOTTOM-RTN.
059800     MOVE SPACES TO WK-PRINT-LINE.
059900     COMPUTE WK-PL-RANK-NO = WK-JDX.
060000     MOVE WA-WALLET-ID    (WK-JDX)    TO WK-PL-RANK-WALLET.
060100     MOVE WA-CREDIT-SCORE (WK-JDX)    TO WK-PL-RANK-SCORE.
060200     WRITE RP-PRINT-LINE FROM WK-PRINT-LINE AFTER ADVANCING 1
060250         LINE.
060300 665-EXIT.
060400     EXIT.
060500*----------------------------------------------------------------
060600 900-TERMINATE-RTN.
060700     CLOSE WALLET-SCORE-IN.
060800     CLOSE ANALYSIS-REPORT-OUT.
060900 900-EXIT.
061000     EXIT.
