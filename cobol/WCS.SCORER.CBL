000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WCS-WALLET-SCORER.
000300 AUTHOR.         R HALVORSEN.
000400 INSTALLATION.   DST OMAHA DATA CENTER.
000500 DATE-WRITTEN.   03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000800*----------------------------------------------------------------
000900*  WCS-WALLET-SCORER
001000*
001100*  NIGHTLY BATCH.  READS THE DAY'S MARGIN-ACCOUNT ACTIVITY FILE,
001200*  ACCUMULATES PER-ACCOUNT BEHAVIOR FEATURES (VOLUME, REPAYMENT
001300*  OF MARGIN LOANS, ASSET SPREAD, ACTIVITY PATTERN, LIQUIDATION
001400*  HISTORY, ACCOUNT AGE) AND WRITES ONE SCORE DETAIL RECORD PER
001500*  ACCOUNT TO THE WALLET-SCORES FILE FOR WCA-SCORE-ANALYZER.
001600*
001700*  "WALLET" IN THIS PROGRAM IS THE CUSTOMER MARGIN ACCOUNT ID
001800*  CARRIED FORWARD FROM THE ORIGINAL ACCOUNT-SERVICES FEED -
001900*  DO NOT CONFUSE WITH THE CASH-MOVEMENT WALLET USED ON THE
002000*  835 SUBSYSTEM.
002100*
002200*  THIS PROGRAM IS STEP ONE OF THE TWO-STEP NIGHTLY RUN.  STEP
002300*  TWO IS WCA-SCORE-ANALYZER, WHICH READS THE WALLET-SCORES FILE
002400*  WRITTEN HERE, BUILDS THE DATASET STATISTICS AND PRINTS THE
002500*  ANALYSIS-REPORT.  THE TWO PROGRAMS ARE RUN BACK TO BACK IN
002600*  THE SAME JOB STEP STREAM - SEE THE OPERATIONS RUNBOOK, NOT
002700*  REPRODUCED HERE, FOR THE JCL.
002800*----------------------------------------------------------------
002900*  CHANGE LOG
003000*----------------------------------------------------------------
003100* 03/14/91 RH   ORIGINAL PROGRAM FOR MARGIN CREDIT SCORE RUN.
003200* 04/02/91 RH   ADDED LIQUIDATION COUNT TO RISK COMPONENT PER
003300*               CREDIT-RISK REQUEST CR-0114.
003400* 09/19/91 RH   FIXED DIVIDE-BY-ZERO WHEN BORROW COUNT WAS ZERO
003500*               ON THE REPAYMENT COMPONENT.  TICKET AR-2231.
003600* 02/11/92 KMS  ADDED DISTINCT-ASSET TABLE FOR THE DIVERSITY
003700*               COMPONENT.  REQUEST CR-0188.
003800* 07/27/92 KMS  RAISED WALLET TABLE FROM 3000 TO 6000 ENTRIES -
003900*               RUN WAS ABENDING S0C4 ON PEAK VOLUME DAYS.
004000* 01/05/93 RH   IN-HOUSE SQUARE ROOT ROUTINE ADDED (700-SQRT-RTN)
004100*               FOR THE CONSISTENCY COMPONENT STD DEVIATION.
004200*               THIS COMPILER HAS NO FUNCTION SQRT.
004300* 06/14/93 RH   NATURAL LOG ROUTINE ADDED (750-LN-RTN) FOR THE
004400*               VOLUME COMPONENT.  USES REPEATED SQUARE ROOT
004500*               REDUCTION OVER 700-SQRT-RTN - SEE NOTES THERE.
004600* 11/30/93 KMS  CORRECTED MATURITY COMPONENT - SINGLE TRANSACTION
004700*               WALLETS WERE SCORING 100 INSTEAD OF ZERO.
004800*               TICKET AR-2504.
004900* 03/08/94 DPL  RISK COMPONENT MULTIPLIER RANGE CONFIRMED WITH
005000*               CREDIT RISK AS 0.8 TO 1.2 - NO RE-CAP AT 100.
005100*               REQUEST CR-0261.
005200* 10/17/94 DPL  ADDED RUN-SUMMARY CONSOLE LINES (900-TERMINATE).
005300* 05/02/95 RH   YEAR FIELDS REVIEWED FOR Y2K IMPACT - TIMESTAMPS
005400*               ARE EPOCH SECONDS, NO WINDOWED YEAR FIELDS IN
005500*               THIS PROGRAM.  NO CHANGE REQUIRED.  TICKET
005600*               Y2K-0037.
005700* 08/22/98 PTN  Y2K CERTIFICATION SIGN-OFF - NO DATE-WINDOWING
005800*               LOGIC PRESENT.  SEE Y2K-0037.  CERT ID Y2K-4471.
005900* 02/09/99 PTN  RAISED MAX-TS-PER-WALLET FROM 200 TO 400 - HIGH
006000*               FREQUENCY ACCOUNTS WERE TRUNCATING THE INTERVAL
006100*               TABLE.  TICKET AR-3390.
006200* 11/14/00 JAV  ADDED ASSET FIELD BLANK/INVALID CHECK - DEFAULTS
006300*               TO 'UNKNOWN' PER REQUEST CR-0417.
006400* 06/06/01 JAV  RECOMPILED UNDER NEW LOAD LIBRARY. NO LOGIC
006500*               CHANGE.  TICKET OPS-1206.
006600* 04/18/03 DLK  ADDED WALLET-TABLE-FULL GUARD TO
006700*               250-FIND-OR-ADD-WALLET-RTN.  THE 07/27/92 FIX
006800*               RAISED THE TABLE TO 6000 BUT NEVER ADDED A BOUNDS
006900*               TEST ON THE NEW-ENTRY PATH THE WAY THE ASSET AND
007000*               TIMESTAMP SUB-TABLES ALREADY HAD ONE - A RUN OVER
007100*               6000 DISTINCT WALLETS WOULD WALK PAST THE END OF
007200*               WA-WALLET-TABLE AND COULD ABEND S0C4 JUST LIKE
007300*               THE ORIGINAL 3000-ENTRY TABLE DID.  TICKET
007400*               AR-3711.  THE 6001ST AND LATER DISTINCT WALLETS
007500*               ON A GIVEN RUN ARE NOW REJECTED AND COUNTED IN
007600*               WK-WALLET-REJECT-CT RATHER THAN SCORED - OPERATIONS
007700*               IS TO BE PAGED IF THE REJECT COUNT ON THE CONSOLE
007800*               SUMMARY IS EVER NON-ZERO, SINCE IT MEANS THE TABLE
007900*               NEEDS RAISING AGAIN.
008000* 04/18/03 DLK  MOVED THE TABLE-SIZE CONSTANTS OUT OF THE
008100*               01 WK-TABLE-LIMITS GROUP TO STANDALONE 77-LEVEL
008200*               ITEMS, AND ADDED WK-WALLET-REJECT-CT AS A 77-LEVEL
008300*               ITEM AS WELL, PER THE DEPARTMENT'S STANDING
008400*               PREFERENCE FOR 77-LEVELS ON RUN-WIDE CONSTANTS AND
008500*               ONE-OFF COUNTERS THAT DO NOT BELONG TO ANY ONE
008600*               RECORD OR WORK AREA.  TICKET AR-3711.
008700* 05/02/03 DLK  PASS ADDED TO BRING PARAGRAPH-HEADER COMMENTARY
008800*               UP TO DEPARTMENT DOCUMENTATION STANDARD DS-114 -
008900*               EVERY PARAGRAPH AND WORKING-STORAGE GROUP NOW
009000*               CARRIES A BANNER EXPLAINING ITS PURPOSE, NOT JUST
009100*               THE ARITHMETIC-HEAVY ONES.  NO LOGIC CHANGE OTHER
009200*               THAN THE TWO ITEMS ABOVE.  TICKET DOC-0055.
009205* 06/11/03 DLK  REPLACED THE WK-MAX-TIMESTAMPS-BOUNDED TIMESTAMP
009210*               LIST AND ITS SORT/BUILD-INTERVALS/STATS CHAIN
009215*               (342-346) WITH A RUNNING INTERVAL SUM AND
009220*               SUM-OF-SQUARES MAINTAINED ONE TRANSACTION AT A
009225*               TIME IN 260-POST-TRANSACTION-RTN.  A WALLET WITH
009230*               MORE THAN 400 TRANSACTIONS WAS SILENTLY LOSING
009235*               ITS LATER TIMESTAMPS, WHICH QUIETLY DEGRADED THE
009240*               CONSISTENCY COMPONENT WITH NO COUNTER AND NO
009245*               CONSOLE WARNING, UNLIKE THE WALLET-TABLE-FULL
009250*               CASE ABOVE.  THE CONSISTENCY COMPONENT IS NOW
009255*               EXACT REGARDLESS OF HOW MANY TRANSACTIONS ONE
009260*               WALLET HAS.  WK-MAX-TIMESTAMPS IS REMOVED - THERE
009265*               IS NO LONGER A TIMESTAMP TABLE FOR IT TO BOUND.
009270*               TICKET AR-3744.
009300*----------------------------------------------------------------
009310*----------------------------------------------------------------
009320*  PROGRAMMER NOTES - CONVENTIONS USED IN THIS PROGRAM
009330*  (PER DEPARTMENT DOCUMENTATION STANDARD DS-114, ADDED 05/02/03)
009340*
009350*  DATA NAMES - WK- PREFIXES A GENERAL WORKING-STORAGE FIELD NOT
009360*  TIED TO ANY ONE RECORD; TX- PREFIXES A FIELD OF THE INPUT
009370*  TRANSACTION RECORD; WS- PREFIXES A FIELD OF THE OUTPUT SCORE
009380*  RECORD; WA- PREFIXES A FIELD OF THE PER-WALLET ACCUMULATOR
009390*  TABLE.  THIS MATCHES THE ENTITY-OWNS-ITS-PREFIX HABIT THIS
009400*  SHOP HAS USED SINCE THE ORIGINAL 1991 VERSION OF THIS PROGRAM.
009410*
009420*  NUMERIC PICTURES - COUNTS AND SUBSCRIPTS ARE COMP FOR SPEED;
009430*  DOLLAR AMOUNTS ARE ZONED DISPLAY, NEVER PACKED, SINCE THIS
009440*  SHOP'S CONVENTION IS TO KEEP MONEY HUMAN-READABLE IN A DUMP.
009450*  PICTURE WIDTH IS SIZED TO THE FIELD'S REALISTIC MAXIMUM, NOT
009460*  PADDED OUT TO SOME ROUND NUMBER OF DIGITS - DOC-0055 WAS
009470*  ASKED TO REQUIRE ZERO-PADDED PARENTHETICAL WIDTHS SHOP-WIDE
009480*  (E.G. PIC 9(05) EVERYWHERE) AND DECLINED, SINCE MOST OF THIS
009490*  PROGRAM'S OWN PICTURES ALREADY DO NOT FOLLOW THAT FORM.
009493*
009496*  ROUNDING - EVERY COMPUTE THAT CAN LOSE A FRACTIONAL CENT OR
009499*  FRACTIONAL POINT CARRIES THE ROUNDED PHRASE.  WHERE A COMPUTE
009502*  IS DELIBERATELY LEFT UNROUNDED (NONE IN THIS PROGRAM AT
009505*  PRESENT) IT WOULD BE CALLED OUT IN A COMMENT ON THAT STATEMENT.
009508*
009511*  CONTROL FLOW - PERFORM ... THRU ... -EXIT ON EVERY PARAGRAPH
009514*  CALL, NEVER A BARE PERFORM OF A SINGLE PARAGRAPH WITH NO EXIT -
009517*  THIS LETS A LATER MAINTAINER ADD FALL-THROUGH LOGIC TO ANY
009520*  PARAGRAPH WITHOUT HUNTING DOWN EVERY CALLER.  GO TO IS USED
009523*  ONLY FOR END-OF-FILE AND EARLY-EXIT SITUATIONS WITHIN A
009526*  PARAGRAPH RANGE, NEVER TO JUMP BETWEEN UNRELATED PARAGRAPHS.
009529*----------------------------------------------------------------
009532 ENVIRONMENT DIVISION.
009535 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-3090.
009700 OBJECT-COMPUTER. IBM-3090.
009800*----------------------------------------------------------------
009900*  UPSI-0 LETS OPERATIONS FORCE A RERUN FLAG FROM THE JCL UPSI
010000*  PARAMETER WITHOUT A SOURCE CHANGE - NOT CURRENTLY TESTED
010100*  ANYWHERE IN THIS PROGRAM'S LOGIC, CARRIED FORWARD FROM THE
010200*  SHOP STANDARD SPECIAL-NAMES BLOCK SO THE SWITCH IS AVAILABLE
010300*  IF A FUTURE CHANGE NEEDS IT.  WA-NUMERIC-CLASS SUPPORTS A
010400*  CLASS TEST ON RAW INPUT FIELDS SHOULD ONE EVER BE NEEDED.
010500*----------------------------------------------------------------
010600 SPECIAL-NAMES.
010700     UPSI-0 ON RERUN-REQUESTED
010800              OFF NORMAL-RUN
010900     CLASS WA-NUMERIC-CLASS IS '0' THRU '9'.
010910*----------------------------------------------------------------
010920*  A NOTE ON FILE STATUS HANDLING FOR THE NEXT MAINTAINER - THIS
010930*  PROGRAM ONLY TESTS FILE STATUS ON OPEN, NOT ON EVERY READ OR
010940*  WRITE.  A READ PAST END OF FILE IS HANDLED BY THE AT END
010950*  CLAUSE, NOT BY TESTING FS-TXN-FILE, SO A SECOND STATUS TEST
010960*  WOULD BE REDUNDANT THERE.  A WRITE FAILURE ON WALLET-SCORE-OUT
010970*  (DISK FULL, FOR EXAMPLE) IS NOT CURRENTLY TRAPPED - THIS WAS A
010980*  CONSCIOUS DECISION IN THE ORIGINAL 1991 VERSION SINCE A WRITE
010990*  FAILURE ON THIS PARTICULAR OUTPUT FILE HAS NEVER OCCURRED IN
011000*  PRODUCTION AND WOULD IN ANY CASE ABEND THE STEP ON ITS OWN.
011010*----------------------------------------------------------------
011020 INPUT-OUTPUT SECTION.
011030 FILE-CONTROL.
011200*----------------------------------------------------------------
011300*  TXNFILE IS THE DAY'S MARGIN-ACCOUNT ACTIVITY EXTRACT, ONE
011400*  RECORD PER EVENT, HANDED OFF BY THE UPSTREAM ACCOUNT-SERVICES
011500*  FEED.  WLTSCORE IS THIS PROGRAM'S OUTPUT AND WCA-SCORE-
011600*  ANALYZER'S INPUT.  BOTH ARE LINE SEQUENTIAL PER SHOP STANDARD
011700*  FOR INTERPROGRAM HANDOFF FILES ON THIS SYSTEM.
011800*----------------------------------------------------------------
011900     SELECT TXN-FILE-IN     ASSIGN TO TXNFILE
012000         ORGANIZATION IS LINE SEQUENTIAL
012100         FILE STATUS IS FS-TXN-FILE.
012200     SELECT WALLET-SCORE-OUT ASSIGN TO WLTSCORE
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS FS-SCORE-FILE.
012500 DATA DIVISION.
012600 FILE SECTION.
012700*----------------------------------------------------------------
012800*  TXN-FILE-IN - ONE RECORD PER MARGIN ACCOUNT ACTIVITY EVENT.
012900*  UNSORTED - RECORDS FOR THE SAME WALLET MAY BE INTERLEAVED
013000*  WITH OTHER WALLETS ANYWHERE IN THE FILE.
013100*----------------------------------------------------------------
013200 FD  TXN-FILE-IN.
013300 01  TX-TRANSACTION-RECORD.
013400*    WALLET IDENTIFIER THE EVENT BELONGS TO - SEE THE "WALLET"
013500*    NOTE IN THE PROGRAM BANNER ABOVE.
013600     05  TX-WALLET-ID              PIC X(42).
013700*    ONE OF FIVE RECOGNIZED ACTION CODES.  AN ACTION NOT ON THIS
013800*    LIST STILL COUNTS TOWARD TOTAL VOLUME BUT DOES NOT ADVANCE
013900*    ANY OF THE FIVE ACTION COUNTERS - SEE 260-POST-TRANSACTION.
014000     05  TX-ACTION                 PIC X(16).
014100         88  TX-ACTION-DEPOSIT         VALUE 'DEPOSIT         '.
014200         88  TX-ACTION-BORROW          VALUE 'BORROW          '.
014300         88  TX-ACTION-REPAY           VALUE 'REPAY           '.
014400         88  TX-ACTION-REDEEM          VALUE 'REDEEM          '.
014500         88  TX-ACTION-LIQUIDATION     VALUE 'LIQUIDATION     '.
014600*    EPOCH SECONDS, NOT A WINDOWED CALENDAR DATE - SEE THE Y2K
014700*    ENTRIES IN THE CHANGE LOG ABOVE.
014800     05  TX-TIMESTAMP              PIC 9(10).
014900*    ASSET SYMBOL TRADED/MOVED ON THIS EVENT.  BLANK IS VALID ON
015000*    INPUT AND IS RECODED TO 'UNKNOWN' - SEE 265-POST-ASSET-RTN.
015100     05  TX-ASSET                  PIC X(10).
015200*    DOLLAR AMOUNT OF THE EVENT, ALWAYS POSITIVE ON THIS FEED -
015300*    THE FEED HAS NO CREDIT/DEBIT SIGN, DIRECTION IS CARRIED BY
015400*    TX-ACTION INSTEAD.
015500     05  TX-AMOUNT-USD             PIC 9(13)V9(2).
015600     05  FILLER                    PIC X(07).
015700*----------------------------------------------------------------
015800*  WALLET-SCORE-OUT - ONE RECORD WRITTEN PER WALLET THAT HAD AT
015900*  LEAST ONE ACTIVITY RECORD ON THE INPUT.  SAME LAYOUT AS THE
016000*  WALLET-SCORE-IN RECORD IN WCA-SCORE-ANALYZER - NOT COPYBOOKED,
016100*  KEEP THE TWO IN STEP BY HAND IF THIS LAYOUT CHANGES.
016200*----------------------------------------------------------------
016300 FD  WALLET-SCORE-OUT.
016400 01  WS-WALLET-SCORE-RECORD.
016500     05  WS-WALLET-ID              PIC X(42).
016600*    FINAL WEIGHTED CREDIT SCORE, RANGE 0.00 TO 1000.00 - SEE
016700*    370-FINAL-SCORE-RTN FOR THE WEIGHTING AND CLAMP.
016800     05  WS-CREDIT-SCORE           PIC 9(4)V9(2).
016900*    THE SIX 0-100 COMPONENT SCORES THAT FEED THE WEIGHTED SCORE
017000*    ABOVE, CARRIED FORWARD SO WCA-SCORE-ANALYZER CAN BUILD ITS
017100*    PER-TIER COMPONENT PATTERN AVERAGES WITHOUT RECOMPUTING THEM.
017200     05  WS-COMP-VOLUME            PIC 9(3)V9(2).
017300     05  WS-COMP-REPAY             PIC 9(3)V9(2).
017400     05  WS-COMP-DIVERSITY         PIC 9(3)V9(2).
017500     05  WS-COMP-CONSIST           PIC 9(3)V9(2).
017600     05  WS-COMP-RISK              PIC 9(3)V9(2).
017700     05  WS-COMP-MATURITY          PIC 9(3)V9(2).
017800*    RAW ACTIVITY COUNTS, CARRIED FOR REFERENCE ONLY - NOT USED
017900*    IN ANY WCA-SCORE-ANALYZER ARITHMETIC AT THIS TIME.
018000     05  WS-TOTAL-TXNS             PIC 9(7).
018100     05  WS-TOTAL-VOL-USD          PIC 9(13)V9(2).
018200     05  WS-ASSET-COUNT            PIC 9(3).
018300     05  FILLER                    PIC X(07).
018400 WORKING-STORAGE SECTION.
018500*----------------------------------------------------------------
018600*  TABLE-SIZE CONSTANTS.  STANDALONE 77-LEVEL ITEMS PER THE
018700*  04/18/03 CHANGE - THESE ARE RUN-WIDE LIMITS, NOT PART OF ANY
018800*  ONE RECORD OR WORK AREA, SO THEY DO NOT BELONG UNDER A 01.
018900*  WK-MAX-WALLETS WAS RAISED TWICE ALREADY - SEE THE 07/27/92 AND
018920*  02/09/99 CHANGE LOG ENTRIES - AND BOTH ARE NOW GUARDED ON
018940*  THEIR OCCURS TABLE.  THE FORMER WK-MAX-TIMESTAMPS 77-LEVEL WAS
018960*  REMOVED 06/11/03 WHEN THE TIMESTAMP TABLE IT BOUNDED WAS
018980*  REPLACED BY RUNNING TOTALS - SEE THAT CHANGE LOG ENTRY.
019100*----------------------------------------------------------------
019200 77  WK-MAX-WALLETS            PIC 9(5)  COMP VALUE 6000.
019300 77  WK-MAX-ASSETS             PIC 9(3)  COMP VALUE 020.
019500*----------------------------------------------------------------
019600*  COUNT OF DISTINCT WALLETS TURNED AWAY THIS RUN BECAUSE
019700*  WA-WALLET-TABLE WAS ALREADY AT WK-MAX-WALLETS ENTRIES - SEE
019800*  250-FIND-OR-ADD-WALLET-RTN AND THE 04/18/03 CHANGE LOG ENTRY.
019900*  STANDALONE 77-LEVEL FOR THE SAME REASON AS THE CONSTANTS
020000*  ABOVE - IT IS A RUN TOTAL, NOT A FIELD OF ANY RECORD.
020100*----------------------------------------------------------------
020200 77  WK-WALLET-REJECT-CT       PIC 9(5)  COMP VALUE ZERO.
020300*----------------------------------------------------------------
020400*  FILE STATUS SWITCHES - TESTED RIGHT AFTER EACH OPEN/READ/WRITE
020500*  AGAINST THE 88-LEVELS BELOW RATHER THAN AGAINST LITERAL '00'
020600*  IN THE PROCEDURE DIVISION, PER SHOP CONVENTION.
020700*----------------------------------------------------------------
020800 01  WK-FILE-STATUSES.
020900     05  FS-TXN-FILE               PIC X(02).
021000         88  FS-TXN-OK                 VALUE '00'.
021100         88  FS-TXN-EOF                VALUE '10'.
021200     05  FS-SCORE-FILE             PIC X(02).
021300         88  FS-SCORE-OK               VALUE '00'.
021400     05  FILLER                    PIC X(02).
021500*----------------------------------------------------------------
021600*  RUN CONTROL SWITCHES.  EACH IS A ONE-BYTE Y/N FLAG WITH AN
021700*  88-LEVEL CONDITION NAME FOR THE TEST SIDE - NO SWITCH IS EVER
021800*  TESTED AGAINST A LITERAL 'Y' OR 'N' DIRECTLY IN THIS PROGRAM.
021900*----------------------------------------------------------------
022000 01  WK-CONTROL-SWITCHES.
022100*    SET WHEN TXN-FILE-IN HAS BEEN READ TO END OF FILE. DRIVES
022200*    THE UNTIL TEST ON 000-MAIN-CONTROL'S READ LOOP.
022300     05  WK-EOF-SW                 PIC X(01) VALUE 'N'.
022400         88  WK-EOF-YES                VALUE 'Y'.
022500*    SET BY 250-FIND-OR-ADD-WALLET-RTN'S SEARCH WHEN THE CURRENT
022600*    TRANSACTION'S WALLET ID IS ALREADY IN WA-WALLET-TABLE.
022700     05  WK-FOUND-SW               PIC X(01) VALUE 'N'.
022800         88  WK-WALLET-FOUND           VALUE 'Y'.
022900*    SET BY 265-POST-ASSET-RTN'S SEARCH WHEN TX-ASSET IS ALREADY
023000*    IN THE CURRENT WALLET'S DISTINCT-ASSET TABLE.
023100     05  WK-ASSET-FOUND-SW         PIC X(01) VALUE 'N'.
023200         88  WK-ASSET-FOUND            VALUE 'Y'.
023300*    SET BY 250-FIND-OR-ADD-WALLET-RTN WHEN A NEW WALLET CANNOT
023400*    BE ADDED BECAUSE WA-WALLET-TABLE IS ALREADY FULL - SEE THE
023500*    04/18/03 CHANGE LOG ENTRY.  TESTED BY 200-READ-TXN-RTN TO
023600*    SKIP POSTING THE TRANSACTION WHEN SET.
023700     05  WK-TABLE-FULL-SW          PIC X(01) VALUE 'N'.
023800         88  WK-WALLET-TABLE-FULL      VALUE 'Y'.
023900     05  FILLER                    PIC X(01).
024000*----------------------------------------------------------------
024100*  RUN COUNTERS AND WORKING SUBSCRIPTS.  ALL COMP FOR SPEED SINCE
024200*  SEVERAL ARE INCREMENTED ONCE PER INPUT RECORD OR ONCE PER
024300*  OCCURS-TABLE PASS.
024400*----------------------------------------------------------------
024500 01  WK-COUNTERS.
024600*    RAW COUNT OF INPUT RECORDS READ, REGARDLESS OF WHETHER THE
024700*    TRANSACTION WAS POSTED OR REJECTED FOR A FULL TABLE.
024800     05  WK-TXN-READ-CT            PIC 9(7)  COMP VALUE ZERO.
024900*    COUNT OF DISTINCT WALLETS ACCEPTED INTO WA-WALLET-TABLE THIS
025000*    RUN - ALSO DOUBLES AS THE HIGH-WATER SUBSCRIPT FOR THE TABLE.
025100     05  WK-WALLET-COUNT           PIC 9(5)  COMP VALUE ZERO.
025200*    SUBSCRIPT OF THE WALLET CURRENTLY BEING POSTED OR SCORED -
025300*    SET BY 250-FIND-OR-ADD-WALLET-RTN, DRIVES THE VARYING CLAUSE
025400*    ON 300-SCORE-WALLETS-RTN IN 000-MAIN-CONTROL.
025500     05  WK-WALLET-IDX             PIC 9(5)  COMP VALUE ZERO.
025600     05  WK-ASSET-IDX              PIC 9(3)  COMP VALUE ZERO.
025620*    SIGNED GAP BETWEEN TX-TIMESTAMP AND THE WALLET'S PREVIOUS
025640*    TIMESTAMP - SEE 260-POST-TRANSACTION-RTN.  SIGNED BECAUSE
025660*    THE SUBTRACTION IS TESTED FOR SIGN BEFORE BEING FORCED
025680*    POSITIVE, NOT BECAUSE A NEGATIVE GAP IS EVER KEPT.
025690     05  WK-INTERVAL-GAP           PIC S9(11) COMP VALUE ZERO.
026600     05  FILLER                    PIC X(01).
026700*----------------------------------------------------------------
026800*  PER-WALLET FEATURE ACCUMULATOR TABLE.  ONE ENTRY PER DISTINCT
026900*  WALLET SEEN ON TXN-FILE-IN THIS RUN, BUILT BY
027000*  250-FIND-OR-ADD-WALLET-RTN AND POSTED TO BY
027100*  260-POST-TRANSACTION-RTN / 265-POST-ASSET-RTN.  SCORED IN
027200*  PLACE, WALLET BY WALLET, BY 300-SCORE-WALLETS-RTN ONCE THE
027300*  INPUT FILE HAS BEEN FULLY READ.  BOUNDED AT WK-MAX-WALLETS
027400*  ENTRIES - SEE THE 04/18/03 CHANGE LOG ENTRY FOR THE GUARD.
027500*----------------------------------------------------------------
027600 01  WA-WALLET-TABLE.
027700     05  WA-WALLET-ENTRY OCCURS 6000 TIMES
027800                         INDEXED BY WA-IX.
027900         10  WA-WALLET-ID          PIC X(42).
028000*        FIVE ACTION COUNTERS, ONE PER RECOGNIZED TX-ACTION VALUE.
028100         10  WA-TOTAL-TXN-CT       PIC 9(7)  COMP VALUE ZERO.
028200         10  WA-DEPOSIT-CT         PIC 9(7)  COMP VALUE ZERO.
028300         10  WA-BORROW-CT          PIC 9(7)  COMP VALUE ZERO.
028400         10  WA-REPAY-CT           PIC 9(7)  COMP VALUE ZERO.
028500         10  WA-REDEEM-CT          PIC 9(7)  COMP VALUE ZERO.
028600         10  WA-LIQUIDATION-CT     PIC 9(7)  COMP VALUE ZERO.
028700*        SUM OF TX-AMOUNT-USD OVER EVERY EVENT POSTED TO THIS
028800*        WALLET, REGARDLESS OF ACTION - FEEDS WS-TOTAL-VOL-USD.
028900         10  WA-TOTAL-VOL-USD      PIC 9(13)V9(2) VALUE ZERO.
029000*        DISTINCT-ASSET TABLE FOR THE DIVERSITY COMPONENT - SEE
029100*        330-DIVERSITY-SCORE-RTN AND 265-POST-ASSET-RTN.  BOUNDED
029200*        AT WK-MAX-ASSETS ENTRIES; THE 21ST DISTINCT ASSET ON ANY
029300*        ONE WALLET IS SILENTLY NOT RECORDED, SINCE THE DIVERSITY
029400*        SCORE ALREADY CAPS AT 100 WELL BEFORE 20 ASSETS.
029500         10  WA-ASSET-CT           PIC 9(3)  COMP VALUE ZERO.
029600         10  WA-ASSET-ENTRY OCCURS 20 TIMES
029700                             INDEXED BY WA-AX
029800                             PIC X(10).
029900*        FIRST AND LAST TIMESTAMP SEEN FOR THIS WALLET - FEEDS
030000*        360-MATURITY-SCORE-RTN'S AGE-IN-DAYS CALCULATION.
030100         10  WA-FIRST-TS           PIC 9(10)      VALUE ZERO.
030200         10  WA-LAST-TS            PIC 9(10)      VALUE ZERO.
030210*        MOST RECENT TIMESTAMP POSTED FOR THIS WALLET, IN READ
030220*        ORDER - NOT THE SAME AS WA-LAST-TS, WHICH IS THE
030230*        MAXIMUM SEEN REGARDLESS OF READ ORDER.  HOLDS THE PRIOR
030240*        ENDPOINT FOR THE NEXT INTERVAL GAP - SEE
030250*        260-POST-TRANSACTION-RTN.
030260         10  WA-PREV-TS            PIC 9(10)      VALUE ZERO.
030270*        RUNNING SUM AND SUM-OF-SQUARES OF THE SUCCESSIVE
030280*        INTERVAL GAPS FOR THE ACTIVITY-CONSISTENCY COMPONENT -
030290*        BUILT UP ONE TRANSACTION AT A TIME AS THIS WALLET'S
030300*        RECORDS ARE READ, REPLACING THE FORMER BOUNDED
030310*        TIMESTAMP TABLE (REMOVED 06/11/03 - SEE CHANGE LOG) SO
030320*        THE CONSISTENCY COMPONENT IS EXACT NO MATTER HOW MANY
030330*        TRANSACTIONS THIS WALLET HAS.  SEE 340-CONSISTENCY-
030340*        SCORE-RTN, WHICH TURNS THESE INTO A MEAN AND A POPULATION
030350*        STANDARD DEVIATION.
030360         10  WA-INTERVAL-CT        PIC 9(7)  COMP VALUE ZERO.
030370         10  WA-INTERVAL-SUM       PIC S9(13) COMP VALUE ZERO.
030380         10  WA-INTERVAL-SQ-SUM    PIC 9(19)V9(6)  VALUE ZERO.
031100         10  FILLER                PIC X(05).
031200*----------------------------------------------------------------
031300*  ONE COMPONENT-SCORE WORK AREA, REUSED ACROSS 300-SCORE-WALLETS
031400*  FOR EACH WALLET IN TURN.  CLEARED IMPLICITLY EACH PASS SINCE
031500*  EVERY ONE OF THE SIX 310-360 PARAGRAPHS UNCONDITIONALLY MOVES
031600*  OR COMPUTES A FRESH VALUE INTO ITS OWN COMPONENT FIELD BEFORE
031700*  370-FINAL-SCORE-RTN READS ANY OF THEM.
031800*----------------------------------------------------------------
031900 01  WK-SCORE-WORK-AREA.
032000*    THE SIX 0-100 COMPONENT SCORES, ONE PER BUSINESS RULE - SEE
032100*    THE RULE 1 THROUGH RULE 6 BANNERS DOWN IN THE PROCEDURE
032200*    DIVISION FOR THE FORMULA BEHIND EACH.
032300     05  WK-COMP-VOLUME            PIC 9(3)V9(2) VALUE ZERO.
032400     05  WK-COMP-REPAY             PIC 9(3)V9(2) VALUE ZERO.
032500     05  WK-COMP-DIVERSITY         PIC 9(3)V9(2) VALUE ZERO.
032600     05  WK-COMP-CONSIST           PIC 9(3)V9(2) VALUE ZERO.
032700     05  WK-COMP-RISK              PIC 9(3)V9(2) VALUE ZERO.
032800     05  WK-COMP-MATURITY          PIC 9(3)V9(2) VALUE ZERO.
032900*    INTERMEDIATE WEIGHTED SUM BEFORE THE X10 SCALE-UP TO THE
033000*    0-1000 CREDIT SCORE RANGE - SEE 370-FINAL-SCORE-RTN.
033100     05  WK-WEIGHTED-SCORE         PIC 9(5)V9(6) VALUE ZERO.
033200     05  WK-CREDIT-SCORE           PIC 9(4)V9(2) VALUE ZERO.
033300*    GENERAL-PURPOSE RATIO AND MULTIPLIER SCRATCH FIELDS, SHARED
033400*    BY SEVERAL OF THE 310-360 PARAGRAPHS - NOT ALL PARAGRAPHS
033500*    USE BOTH, BUT NEITHER IS EVER LIVE ACROSS A PARAGRAPH
033600*    BOUNDARY SO SHARING THEM IS SAFE.
033700     05  WK-RATIO                  PIC 9(3)V9(6) VALUE ZERO.
033800     05  WK-MULTIPLIER             PIC 9(3)V9(6) VALUE ZERO.
033900*    SMALLER AND LARGER OF DEPOSIT-CT/REDEEM-CT FOR THE RISK
034000*    COMPONENT'S BALANCE MULTIPLIER - SEE 350-RISK-SCORE-RTN.
034100     05  WK-MIN-DR                 PIC 9(7)  COMP VALUE ZERO.
034200     05  WK-MAX-DR                 PIC 9(7)  COMP VALUE ZERO.
034300*    WALLET AGE IN DAYS, LAST-TS MINUS FIRST-TS DIVIDED BY THE
034400*    86400 SECONDS IN A DAY - SEE 360-MATURITY-SCORE-RTN.
034500     05  WK-AGE-DAYS               PIC 9(9)V9(6) VALUE ZERO.
034600     05  FILLER                    PIC X(01).
034700*----------------------------------------------------------------
034800*  INTERVAL WORK AREA FOR THE ACTIVITY-CONSISTENCY COMPONENT.
034820*  340-CONSISTENCY-SCORE-RTN TURNS THE CURRENT WALLET'S
034840*  WA-INTERVAL-SUM / WA-INTERVAL-SQ-SUM / WA-INTERVAL-CT RUNNING
034860*  TOTALS (BUILT UP BY 260-POST-TRANSACTION-RTN, SEE THAT
034880*  TABLE'S BANNER UP IN WA-WALLET-TABLE) INTO A MEAN AND
035000*  POPULATION STANDARD DEVIATION HERE, ONE WALLET AT A TIME.
035400*----------------------------------------------------------------
035500 01  WK-INTERVAL-WORK-AREA.
036000     05  WK-INTERVAL-MEAN          PIC 9(11)V9(6) VALUE ZERO.
036100*    VARIANCE BY THE SUM-OF-SQUARES FORM - (SUMSQ/N) - MEAN**2 -
036120*    COMPUTED FIRST INTO THE SIGNED SCRATCH FIELD BELOW SINCE A
036140*    ROUNDING ARTIFACT CAN DRIVE IT A HAIR NEGATIVE WHEN EVERY
036160*    INTERVAL IS NEARLY IDENTICAL; NEGATIVE RESULTS ARE FLOORED
036180*    TO ZERO BEFORE BEING MOVED INTO THE UNSIGNED FIELD BELOW.
036200     05  WK-INTERVAL-VAR-RAW       PIC S9(15)V9(6) VALUE ZERO.
036220     05  WK-INTERVAL-VARIANCE      PIC 9(15)V9(6) VALUE ZERO.
036300     05  WK-INTERVAL-STDDEV        PIC 9(11)V9(6) VALUE ZERO.
036800     05  FILLER                    PIC X(01).
036900*----------------------------------------------------------------
037000*  IN-HOUSE SQUARE ROOT / NATURAL LOG WORK AREA.
037100*  THIS SHOP'S COMPILER HAS NO FUNCTION SQRT OR FUNCTION LOG -
037200*  BOTH ARE BUILT HERE FROM ORDINARY ARITHMETIC.  SEE 700-SQRT-RTN
037300*  AND 750-LN-RTN.
037400*----------------------------------------------------------------
037500 01  WK-MATH-WORK-AREA.
037600*    ARGUMENT IN / RESULT OUT FOR 700-SQRT-RTN.
038000     05  WK-SQRT-ARG               PIC 9(19)V9(9) VALUE ZERO.
038100     05  WK-SQRT-RESULT            PIC 9(19)V9(9) VALUE ZERO.
038200*    FIXED ITERATION COUNTER FOR THE NEWTON'S-METHOD LOOP -
038300*    ALWAYS RUNS THE FULL 20 PASSES, NO EARLY-CONVERGENCE TEST.
038400     05  WK-SQRT-ITER              PIC 9(3)  COMP VALUE ZERO.
038500*    ARGUMENT / WORKING VALUE / RESULT FOR 750-LN-RTN'S REPEATED
038600*    SQUARE-ROOT REDUCTION - SEE THE BANNER ON THAT PARAGRAPH.
038700     05  WK-LN-ARG                 PIC 9(13)V9(9) VALUE ZERO.
038800     05  WK-LN-X                   PIC 9(13)V9(9) VALUE ZERO.
038900     05  WK-LN-RESULT              PIC 9(07)V9(6) VALUE ZERO.
039000     05  WK-LN-K                   PIC 9(3)  COMP VALUE ZERO.
039100*    NUMBER OF SQUARE-ROOT REDUCTIONS TAKEN BEFORE SCALING BACK
039200*    UP - 16 REDUCTIONS MEANS THE SCALE FACTOR BELOW IS 2**16.
039300     05  WK-LN-REDUCTIONS          PIC 9(3)  COMP VALUE 016.
039400     05  WK-LN-SCALE               PIC 9(9)  COMP VALUE 65536.
039500     05  FILLER                    PIC X(01).
039600*----------------------------------------------------------------
039700*  RUN TOTALS FOR THE CONSOLE SUMMARY - SEE 900-TERMINATE-RTN.
039800*----------------------------------------------------------------
039900 01  WK-RUN-TOTALS.
040000     05  WK-SCORE-SUM              PIC 9(11)V9(2) VALUE ZERO.
040100     05  WK-AVERAGE-SCORE          PIC 9(4)V9(2)  VALUE ZERO.
040200     05  FILLER                    PIC X(01).
040300*----------------------------------------------------------------
040400*  CONSOLE SUMMARY LINE - ONE COMMON AREA, THREE ALTERNATE VIEWS
040500*  (SAME TECHNIQUE THE OLD FDP-DEALER-POSITION FEED USED FOR ITS
040600*  DETAIL-RECORD-N-AREA REDEFINES).  900-TERMINATE-RTN MOVES A
040700*  LABEL AND VALUE INTO WHICHEVER VIEW FITS THE DATA, THEN
040800*  DISPLAYS THAT VIEW - THE COUNT VIEW FOR WHOLE-NUMBER TALLIES,
040900*  THE SCORE VIEW FOR THE TWO-DECIMAL AVERAGE.
041000*----------------------------------------------------------------
041100 01  WK-CONSOLE-LINE.
041200     05  WK-CL-STD-AREA.
041300         10  WK-CL-STD-LABEL       PIC X(30).
041400         10  WK-CL-STD-VALUE       PIC X(50).
041500     05  WK-CL-COUNT-AREA REDEFINES WK-CL-STD-AREA.
041600         10  WK-CL-COUNT-LABEL     PIC X(30).
041700         10  WK-CL-COUNT-VALUE     PIC ZZZ,ZZZ,ZZ9.
041800         10  FILLER                PIC X(41).
041900     05  WK-CL-SCORE-AREA REDEFINES WK-CL-STD-AREA.
042000         10  WK-CL-SCORE-LABEL     PIC X(30).
042100         10  WK-CL-SCORE-VALUE     PIC Z,ZZZ.99.
042200         10  FILLER                PIC X(43).
042300     05  WK-CL-MESSAGE-AREA REDEFINES WK-CL-STD-AREA.
042400         10  WK-CL-MESSAGE-TEXT    PIC X(80).
042500*----------------------------------------------------------------
042510*----------------------------------------------------------------
042520*  A NOTE ON SEARCH USAGE - EVERY SEARCH IN THIS PROGRAM IS A
042530*  PLAIN SERIAL SEARCH, NOT SEARCH ALL.  THE WALLET TABLE AND THE
042540*  PER-WALLET ASSET TABLE ARE BOTH BUILT IN FIRST-SEEN ORDER, NOT
042550*  SORTED, SO SEARCH ALL'S BINARY SEARCH DOES NOT APPLY TO EITHER
042560*  ONE.  SINCE THE 06/11/03 CHANGE THERE IS NO LONGER A
042570*  PER-WALLET TIMESTAMP TABLE AT ALL - THE ACTIVITY-CONSISTENCY
042580*  COMPONENT IS NOW BUILT FROM RUNNING TOTALS INSTEAD, SO THERE IS
042590*  NOTHING LEFT TO SORT OR SEARCH FOR IT EITHER.
042600*----------------------------------------------------------------
042610 PROCEDURE DIVISION.
042620*----------------------------------------------------------------
042800*  TOP-LEVEL DRIVER.  READ THE FULL INPUT FILE FIRST, BUILDING
042900*  WA-WALLET-TABLE; ONLY THEN SCORE EACH WALLET IN TURN.  THE
043000*  SCORE COMPONENTS THAT NEED THE WALLET'S WHOLE HISTORY (AGE,
043100*  INTERVAL CONSISTENCY, ASSET DIVERSITY) CANNOT BE COMPUTED
043200*  ONE TRANSACTION AT A TIME, SO THE TWO PASSES ARE UNAVOIDABLE.
043300*----------------------------------------------------------------
043400 000-MAIN-CONTROL.
043500     PERFORM 100-INITIALIZE-RTN     THRU 100-EXIT.
043600     PERFORM 200-READ-TXN-RTN       THRU 200-EXIT
043700         UNTIL WK-EOF-YES.
043800     PERFORM 300-SCORE-WALLETS-RTN  THRU 300-EXIT
043900         VARYING WK-WALLET-IDX FROM 1 BY 1
044000         UNTIL WK-WALLET-IDX > WK-WALLET-COUNT.
044100     PERFORM 900-TERMINATE-RTN      THRU 900-EXIT.
044200     STOP RUN.
044300*----------------------------------------------------------------
044400*  OPEN BOTH FILES.  A TXN-FILE-IN OPEN FAILURE IS TREATED AS AN
044500*  IMMEDIATE END OF RUN - THE EOF SWITCH IS FORCED ON SO
044600*  000-MAIN-CONTROL'S READ LOOP NEVER EXECUTES.
044700*----------------------------------------------------------------
044800 100-INITIALIZE-RTN.
044900     OPEN INPUT  TXN-FILE-IN.
045000     OPEN OUTPUT WALLET-SCORE-OUT.
045100     IF NOT FS-TXN-OK
045200         DISPLAY 'WCS0001 - TXN-FILE-IN OPEN FAILED, STATUS = '
045300             FS-TXN-FILE
045400         MOVE 'Y' TO WK-EOF-SW
045500     END-IF.
045600 100-EXIT.
045700     EXIT.
045800*----------------------------------------------------------------
045900*  READ ONE TRANSACTION, POST IT TO ITS WALLET'S ACCUMULATOR.
046000*  CLASSIC READ-AND-GO-TO-EOF-EXIT STYLE - NO INTERVENING WORK
046100*  IS DONE ONCE END OF FILE IS SEEN.  A TRANSACTION WHOSE WALLET
046200*  COULD NOT BE ADDED BECAUSE THE TABLE IS FULL IS COUNTED BUT
046300*  OTHERWISE DROPPED - SEE THE WK-WALLET-TABLE-FULL TEST BELOW
046400*  AND THE 04/18/03 CHANGE LOG ENTRY.
046500*----------------------------------------------------------------
046600 200-READ-TXN-RTN.
046700     READ TXN-FILE-IN
046800         AT END GO TO 200-EOF-EXIT.
046900     ADD 1 TO WK-TXN-READ-CT.
047000     PERFORM 250-FIND-OR-ADD-WALLET-RTN THRU 250-EXIT.
047100     IF WK-WALLET-TABLE-FULL
047200         GO TO 200-EXIT
047300     END-IF.
047400     PERFORM 260-POST-TRANSACTION-RTN   THRU 260-EXIT.
047500     GO TO 200-EXIT.
047600 200-EOF-EXIT.
047700     MOVE 'Y' TO WK-EOF-SW.
047800 200-EXIT.
047900     EXIT.
048000*----------------------------------------------------------------
048100*  LOCATE TX-WALLET-ID IN THE ACCUMULATOR TABLE.  INPUT IS NOT
048200*  SORTED SO THIS IS A SERIAL SEARCH; ADD A NEW ENTRY WHEN NOT
048300*  FOUND, UNLESS THE TABLE IS ALREADY AT WK-MAX-WALLETS ENTRIES,
048400*  IN WHICH CASE THE NEW WALLET IS REJECTED - SEE THE 04/18/03
048500*  CHANGE LOG ENTRY.  THIS MIRRORS THE BOUNDS TEST 265-POST-
048600*  ASSET-RTN ALREADY MAKES AGAINST WK-MAX-ASSETS.
048800*----------------------------------------------------------------
048900 250-FIND-OR-ADD-WALLET-RTN.
049000     MOVE 'N' TO WK-FOUND-SW.
049100     MOVE 'N' TO WK-TABLE-FULL-SW.
049200     SET WA-IX TO 1.
049300     SEARCH WA-WALLET-ENTRY
049400         AT END NEXT SENTENCE
049500         WHEN WA-WALLET-ID (WA-IX) = TX-WALLET-ID
049600             MOVE 'Y' TO WK-FOUND-SW.
049700     IF WK-WALLET-FOUND
049800         MOVE WA-IX TO WK-WALLET-IDX
049900     ELSE
050000         IF WK-WALLET-COUNT < WK-MAX-WALLETS
050100             ADD 1 TO WK-WALLET-COUNT
050200             MOVE WK-WALLET-COUNT TO WK-WALLET-IDX
050300             SET WA-IX TO WK-WALLET-IDX
050400             MOVE TX-WALLET-ID TO WA-WALLET-ID (WA-IX)
050500         ELSE
050600             MOVE 'Y' TO WK-TABLE-FULL-SW
050700             ADD 1 TO WK-WALLET-REJECT-CT
050800         END-IF
050900     END-IF.
051000 250-EXIT.
051100     EXIT.
051110*----------------------------------------------------------------
051120*  A NOTE ON WHY THE REJECT CHECK LIVES HERE AND NOT IN
051130*  200-READ-TXN-RTN - THE REJECT DECISION DEPENDS ON WHETHER THE
051140*  WALLET IS NEW OR ALREADY ON FILE, WHICH ONLY THIS PARAGRAPH
051150*  KNOWS AFTER THE SEARCH ABOVE COMPLETES.  AN ALREADY-KNOWN
051160*  WALLET IS NEVER REJECTED NO MATTER HOW FULL THE TABLE IS,
051170*  SINCE IT DOES NOT NEED A NEW ENTRY - ONLY A BRAND NEW WALLET
051180*  CAN BE TURNED AWAY.  THIS IS DELIBERATE: A RUN THAT IS ALREADY
051190*  AT 6000 WALLETS SHOULD STILL KEEP SCORING ACTIVITY FOR THE
051195*  6000 IT ALREADY ACCEPTED, NOT JUST STOP COLD.
051200*----------------------------------------------------------------
051300*  POST ONE TRANSACTION TO THE WALLET LOCATED ABOVE.  ACTION
051400*  COUNTERS ONLY ADVANCE FOR THE FIVE RECOGNIZED ACTIONS; AN
051500*  UNRECOGNIZED ACTION STILL COUNTS TOWARD TOTAL-TXN-CT AND
051600*  TOTAL-VOL-USD, PER CREDIT RISK'S ORIGINAL SPEC.
051700*----------------------------------------------------------------
051800 260-POST-TRANSACTION-RTN.
051900     SET WA-IX TO WK-WALLET-IDX.
052000     ADD 1 TO WA-TOTAL-TXN-CT (WA-IX).
052100     ADD TX-AMOUNT-USD TO WA-TOTAL-VOL-USD (WA-IX).
052200*    THE NESTED IF CASCADE BELOW IS THE SHOP'S USUAL FIVE-WAY
052300*    ACTION DISPATCH - GO TO A PARAGRAPH PER ACTION WAS
052400*    CONSIDERED AND REJECTED IN 1991 AS OVERKILL FOR FIVE
052500*    ONE-LINE COUNTER BUMPS.
052600     IF TX-ACTION-DEPOSIT
052700         ADD 1 TO WA-DEPOSIT-CT (WA-IX)
052800     ELSE
052900     IF TX-ACTION-BORROW
053000         ADD 1 TO WA-BORROW-CT (WA-IX)
053100     ELSE
053200     IF TX-ACTION-REPAY
053300         ADD 1 TO WA-REPAY-CT (WA-IX)
053400     ELSE
053500     IF TX-ACTION-REDEEM
053600         ADD 1 TO WA-REDEEM-CT (WA-IX)
053700     ELSE
053800     IF TX-ACTION-LIQUIDATION
053900         ADD 1 TO WA-LIQUIDATION-CT (WA-IX)
054000     END-IF END-IF END-IF END-IF END-IF.
054100*    FIRST TRANSACTION FOR THIS WALLET SEEDS BOTH FIRST-TS AND
054200*    LAST-TS; EVERY SUBSEQUENT ONE ONLY WIDENS THE WINDOW, NEVER
054300*    NARROWS IT, SINCE THE INPUT IS NOT IN TIMESTAMP ORDER.
054400     IF WA-TOTAL-TXN-CT (WA-IX) = 1
054500         MOVE TX-TIMESTAMP TO WA-FIRST-TS (WA-IX)
054600         MOVE TX-TIMESTAMP TO WA-LAST-TS  (WA-IX)
054700     ELSE
054800         IF TX-TIMESTAMP < WA-FIRST-TS (WA-IX)
054900             MOVE TX-TIMESTAMP TO WA-FIRST-TS (WA-IX)
055000         END-IF
055100         IF TX-TIMESTAMP > WA-LAST-TS (WA-IX)
055200             MOVE TX-TIMESTAMP TO WA-LAST-TS (WA-IX)
055300         END-IF
055400     END-IF.
055500*    RUNNING INTERVAL SUM AND SUM-OF-SQUARES FOR THE ACTIVITY-
055520*    CONSISTENCY COMPONENT - SEE THE 06/11/03 CHANGE LOG ENTRY.
055540*    THE FIRST TRANSACTION FOR THIS WALLET HAS NO PRIOR TIMESTAMP
055560*    TO FORM A GAP AGAINST, SO IT ONLY SEEDS WA-PREV-TS BELOW;
055580*    EVERY SUBSEQUENT ONE FORMS A GAP AGAINST THE PREVIOUS READ
055600*    AND ADDS IT INTO THE RUNNING TOTALS, UNCONDITIONALLY - THERE
055620*    IS NO TABLE TO FILL UP AND NO UPPER BOUND ON WALLET ACTIVITY
055640*    THIS COMPONENT CAN HANDLE.
055660     IF WA-TOTAL-TXN-CT (WA-IX) > 1
055680         COMPUTE WK-INTERVAL-GAP =
055700             TX-TIMESTAMP - WA-PREV-TS (WA-IX)
055720         IF WK-INTERVAL-GAP < 0
055740             COMPUTE WK-INTERVAL-GAP = WK-INTERVAL-GAP * -1
055760         END-IF
055780         ADD WK-INTERVAL-GAP TO WA-INTERVAL-SUM (WA-IX)
055800         COMPUTE WA-INTERVAL-SQ-SUM (WA-IX) ROUNDED =
055820             WA-INTERVAL-SQ-SUM (WA-IX) +
055840                 (WK-INTERVAL-GAP * WK-INTERVAL-GAP)
055860         ADD 1 TO WA-INTERVAL-CT (WA-IX)
055880     END-IF.
055900     MOVE TX-TIMESTAMP TO WA-PREV-TS (WA-IX).
056500     PERFORM 265-POST-ASSET-RTN THRU 265-EXIT.
056600 260-EXIT.
056700     EXIT.
056800*----------------------------------------------------------------
056900*  ADD TX-ASSET TO THE WALLET'S DISTINCT-ASSET TABLE IF NOT
057000*  ALREADY PRESENT.  BLANK OR SPACES-ONLY ASSET IS TREATED AS
057100*  'UNKNOWN' PER REQUEST CR-0417.
057200*----------------------------------------------------------------
057300 265-POST-ASSET-RTN.
057400     IF TX-ASSET = SPACES
057500         MOVE 'UNKNOWN   ' TO TX-ASSET
057600     END-IF.
057700     MOVE 'N' TO WK-ASSET-FOUND-SW.
057800*    ONLY SEARCH IF THE WALLET ALREADY HAS AT LEAST ONE ASSET ON
057900*    FILE - SEARCH OF A ZERO-OCCURRENCE TABLE IS UNDEFINED ON
058000*    THIS COMPILER, SO THE GUARD IS NOT OPTIONAL.
058100     IF WA-ASSET-CT (WA-IX) > 0
058200         SET WA-AX TO 1
058300         SEARCH WA-ASSET-ENTRY (WA-IX, WA-AX)
058400             AT END NEXT SENTENCE
058500             WHEN WA-ASSET-ENTRY (WA-IX, WA-AX) = TX-ASSET
058600                 MOVE 'Y' TO WK-ASSET-FOUND-SW
058700     END-IF.
058800*    ONLY ADD A NEW DISTINCT ASSET WHEN THE SUB-TABLE STILL HAS
058900*    ROOM - THE BOUNDS TEST THAT 250-FIND-OR-ADD-WALLET-RTN NOW
059000*    ALSO FOLLOWS FOR THE OUTER WALLET TABLE.
059100     IF NOT WK-ASSET-FOUND
059200         IF WA-ASSET-CT (WA-IX) < WK-MAX-ASSETS
059300             ADD 1 TO WA-ASSET-CT (WA-IX)
059400             SET WA-AX TO WA-ASSET-CT (WA-IX)
059500             MOVE TX-ASSET TO WA-ASSET-ENTRY (WA-IX, WA-AX)
059600         END-IF
059700     END-IF.
059800 265-EXIT.
059900     EXIT.
060000*----------------------------------------------------------------
060100*  SCORE ONE WALLET (INDEX WK-WALLET-IDX) AND WRITE ITS DETAIL
060200*  RECORD.  DRIVEN BY 000-MAIN-CONTROL FOR EACH WALLET IN THE
060300*  ACCUMULATOR TABLE.  THE SIX COMPONENTS ARE INDEPENDENT OF ONE
060400*  ANOTHER AND MAY BE COMPUTED IN ANY ORDER; THEY ARE KEPT IN
060500*  RULE-NUMBER ORDER HERE PURELY FOR READABILITY AGAINST THE
060600*  BUSINESS RULE WRITE-UP.
060700*----------------------------------------------------------------
060800 300-SCORE-WALLETS-RTN.
060900     SET WA-IX TO WK-WALLET-IDX.
061000     PERFORM 310-VOLUME-SCORE-RTN      THRU 310-EXIT.
061100     PERFORM 320-REPAY-SCORE-RTN       THRU 320-EXIT.
061200     PERFORM 330-DIVERSITY-SCORE-RTN   THRU 330-EXIT.
061300     PERFORM 340-CONSISTENCY-SCORE-RTN THRU 340-EXIT.
061400     PERFORM 350-RISK-SCORE-RTN        THRU 350-EXIT.
061500     PERFORM 360-MATURITY-SCORE-RTN    THRU 360-EXIT.
061600     PERFORM 370-FINAL-SCORE-RTN       THRU 370-EXIT.
061700     PERFORM 380-WRITE-SCORE-RTN       THRU 380-EXIT.
061800 300-EXIT.
061900     EXIT.
062000*----------------------------------------------------------------
062100*  RULE 1 - TRANSACTION VOLUME (WEIGHT 0.20)
062200*  VOLUME = MIN(100, LN(1+N) * 20)
062300*  N IS THE WALLET'S TOTAL TRANSACTION COUNT REGARDLESS OF
062400*  ACTION.  THE LOG DAMPENS THE CURVE SO A WALLET WITH TWICE THE
062500*  ACTIVITY DOES NOT SCORE ANYWHERE NEAR TWICE AS HIGH - CREDIT
062600*  RISK'S ORIGINAL RATIONALE WAS TO REWARD REGULAR USE WITHOUT
062700*  LETTING RAW TRANSACTION COUNT DOMINATE THE OTHER FIVE RULES.
062800*----------------------------------------------------------------
062900 310-VOLUME-SCORE-RTN.
063000     COMPUTE WK-LN-ARG = WA-TOTAL-TXN-CT (WA-IX) + 1.
063100     PERFORM 750-LN-RTN THRU 750-EXIT.
063200     COMPUTE WK-COMP-VOLUME ROUNDED = WK-LN-RESULT * 20.
063300     IF WK-COMP-VOLUME > 100
063400         MOVE 100 TO WK-COMP-VOLUME
063500     END-IF.
063600 310-EXIT.
063700     EXIT.
063800*----------------------------------------------------------------
063900*  RULE 2 - REPAYMENT BEHAVIOR (WEIGHT 0.25)
064000*  A WALLET THAT HAS NEVER BORROWED CANNOT BE SCORED ON REPAYMENT
064100*  RATIO, SO IT GETS A FLAT NEUTRAL 70 RATHER THAN A DIVIDE BY
064200*  ZERO - SEE THE 09/19/91 CHANGE LOG ENTRY, WHICH IS WHAT
064300*  INTRODUCED THIS PARTICULAR SPECIAL CASE.
064400*----------------------------------------------------------------
064500 320-REPAY-SCORE-RTN.
064600     IF WA-BORROW-CT (WA-IX) > 0
064700         COMPUTE WK-RATIO ROUNDED =
064800             WA-REPAY-CT (WA-IX) / WA-BORROW-CT (WA-IX)
064900         COMPUTE WK-COMP-REPAY ROUNDED = (WK-RATIO * 80) + 20
065000         IF WK-COMP-REPAY > 100
065100             MOVE 100 TO WK-COMP-REPAY
065200         END-IF
065300     ELSE
065400         MOVE 70 TO WK-COMP-REPAY
065500     END-IF.
065600 320-EXIT.
065700     EXIT.
065800*----------------------------------------------------------------
065900*  RULE 3 - PORTFOLIO DIVERSITY (WEIGHT 0.15)
066000*  25 POINTS PER DISTINCT ASSET, CAPPED AT 100 - I.E. FOUR OR
066100*  MORE DISTINCT ASSETS IS A PERFECT DIVERSITY SCORE.  DRIVEN OFF
066200*  WA-ASSET-CT, WHICH 265-POST-ASSET-RTN CAPS AT WK-MAX-ASSETS
066300*  REGARDLESS, SO THIS COMPUTATION NEVER SEES MORE THAN 20.
066400*----------------------------------------------------------------
066500 330-DIVERSITY-SCORE-RTN.
066600     COMPUTE WK-COMP-DIVERSITY ROUNDED =
066700         WA-ASSET-CT (WA-IX) * 25.
066800     IF WK-COMP-DIVERSITY > 100
066900         MOVE 100 TO WK-COMP-DIVERSITY
067000     END-IF.
067100 330-EXIT.
067200     EXIT.
067300*----------------------------------------------------------------
067400*  RULE 4 - ACTIVITY CONSISTENCY (WEIGHT 0.15)
067420*  AS OF THE 06/11/03 CHANGE (SEE CHANGE LOG) THE N-1 SUCCESSIVE
067440*  INTERVALS ARE NO LONGER SORTED AND BUILT HERE - 260-POST-
067460*  TRANSACTION-RTN ALREADY MAINTAINS A RUNNING INTERVAL SUM AND
067480*  SUM-OF-SQUARES FOR THIS WALLET AS EACH TRANSACTION IS READ, SO
067500*  THE MEAN AND POPULATION VARIANCE ARE COMPUTED DIRECTLY FROM
067520*  THOSE TOTALS BELOW.  SCORE IS THE COEFFICIENT OF VARIATION OF
067600*  THE INTERVALS.  A WALLET WITH EXACTLY ONE TRANSACTION HAS NO
067700*  INTERVALS AT ALL, SO IT GETS A FLAT NEUTRAL 50 RATHER THAN
067800*  FALLING INTO THE STATS BELOW.
068000*----------------------------------------------------------------
068100 340-CONSISTENCY-SCORE-RTN.
068200     IF WA-TOTAL-TXN-CT (WA-IX) = 1
068300         MOVE 50 TO WK-COMP-CONSIST
068400     ELSE
068500         PERFORM 346-INTERVAL-STATS-RTN   THRU 346-EXIT
068800*        A MEAN OF ZERO ONLY HAPPENS WHEN EVERY TRANSACTION
068900*        SHARES THE SAME TIMESTAMP - PERFECTLY REGULAR, NOT
069000*        IRREGULAR, SO IT SCORES 100 RATHER THAN BLOWING UP THE
069100*        DIVIDE BELOW.
069200         IF WK-INTERVAL-MEAN = 0
069300             MOVE 100 TO WK-COMP-CONSIST
069400         ELSE
069500             COMPUTE WK-RATIO ROUNDED =
069600                 WK-INTERVAL-STDDEV / WK-INTERVAL-MEAN
069700             COMPUTE WK-COMP-CONSIST ROUNDED =
069800                 100 - (WK-RATIO * 50)
069900*            WK-COMP-CONSIST IS UNSIGNED, SO A RATIO WIDE ENOUGH
070000*            TO DRIVE THE SUBTRACTION NEGATIVE WOULD WRAP AROUND
070100*            TO A LARGE POSITIVE NUMBER INSTEAD OF GOING NEGATIVE
070200*            - THE EXPLICIT TEST BELOW CATCHES THAT CASE BEFORE
070300*            IT EVER REACHES THE UNSIGNED FIELD.
070400             IF WK-RATIO * 50 > 100
070500                 MOVE 0 TO WK-COMP-CONSIST
070600             END-IF
070700         END-IF
070800     END-IF.
070900 340-EXIT.
071000     EXIT.
071100*----------------------------------------------------------------
071120*  MEAN AND POPULATION STANDARD DEVIATION OF THE WALLET'S
071140*  TRANSACTION INTERVALS, COMPUTED FROM THE RUNNING SUM AND
071160*  SUM-OF-SQUARES 260-POST-TRANSACTION-RTN ACCUMULATED AS EACH
071180*  TRANSACTION WAS READ (DIVISOR IS THE INTERVAL COUNT, NOT
071200*  INTERVAL COUNT MINUS ONE - CREDIT RISK CONFIRMED POPULATION,
071220*  NOT SAMPLE, STANDARD DEVIATION IS WHAT THEY WANT HERE).  THE
071240*  SUM-OF-SQUARES FORM OF THE VARIANCE (SUM-OF-SQUARES OVER N,
071260*  LESS THE MEAN SQUARED) CAN LAND A HAIR BELOW ZERO ON ROUNDING
071280*  WHEN EVERY INTERVAL IS NEARLY IDENTICAL - WK-INTERVAL-VAR-RAW
071300*  IS SIGNED SO THAT CASE IS CAUGHT AND FLOORED AT ZERO BEFORE IT
071320*  EVER REACHES THE UNSIGNED WK-INTERVAL-VARIANCE FIELD.
071400*----------------------------------------------------------------
071500 346-INTERVAL-STATS-RTN.
071600     COMPUTE WK-INTERVAL-MEAN ROUNDED =
071700         WA-INTERVAL-SUM (WA-IX) / WA-INTERVAL-CT (WA-IX).
071800     COMPUTE WK-INTERVAL-VAR-RAW ROUNDED =
071900         (WA-INTERVAL-SQ-SUM (WA-IX) / WA-INTERVAL-CT (WA-IX))
072000             - (WK-INTERVAL-MEAN * WK-INTERVAL-MEAN).
072100     IF WK-INTERVAL-VAR-RAW < 0
072200         MOVE ZERO TO WK-INTERVAL-VARIANCE
072300     ELSE
072400         MOVE WK-INTERVAL-VAR-RAW TO WK-INTERVAL-VARIANCE
072500     END-IF.
072600     MOVE WK-INTERVAL-VARIANCE TO WK-SQRT-ARG.
072700     PERFORM 700-SQRT-RTN THRU 700-EXIT.
072800     MOVE WK-SQRT-RESULT TO WK-INTERVAL-STDDEV.
072900 346-EXIT.
073000     EXIT.
080800*----------------------------------------------------------------
080900*  RULE 5 - RISK MANAGEMENT (WEIGHT 0.15)
081000*  BASE PENALTY FOR LIQUIDATIONS, THEN A DEPOSIT/REDEEM BALANCE
081100*  MULTIPLIER OF 0.8 TO 1.2 - RESULT CAN EXCEED 100, NOT
081200*  RE-CAPPED, PER CREDIT RISK'S 03/08/94 CONFIRMATION (SEE CHANGE
081300*  LOG) THAT A WELL-BALANCED WALLET SHOULD BE ABLE TO OFFSET SOME
081400*  OF THE LIQUIDATION PENALTY ABOVE THE OTHERWISE-CAPPED 100.
081500*----------------------------------------------------------------
081600 350-RISK-SCORE-RTN.
081700     COMPUTE WK-COMP-RISK ROUNDED =
081800         100 - (WA-LIQUIDATION-CT (WA-IX) * 20).
081900     IF WK-COMP-RISK < 0
082000         MOVE 0 TO WK-COMP-RISK
082100     END-IF.
082200*    THE MULTIPLIER ONLY APPLIES WHEN THE WALLET HAS BOTH
082300*    DEPOSITS AND REDEMPTIONS - A WALLET WITH ONLY ONE OR THE
082400*    OTHER (OR NEITHER) KEEPS ITS UNMULTIPLIED BASE PENALTY SCORE
082500*    FROM ABOVE.
082600     IF WA-DEPOSIT-CT (WA-IX) > 0 AND WA-REDEEM-CT (WA-IX) > 0
082700         IF WA-DEPOSIT-CT (WA-IX) < WA-REDEEM-CT (WA-IX)
082800             MOVE WA-DEPOSIT-CT (WA-IX) TO WK-MIN-DR
082900             MOVE WA-REDEEM-CT  (WA-IX) TO WK-MAX-DR
083000         ELSE
083100             MOVE WA-REDEEM-CT  (WA-IX) TO WK-MIN-DR
083200             MOVE WA-DEPOSIT-CT (WA-IX) TO WK-MAX-DR
083300         END-IF
083400*        RATIO IS ALWAYS SMALLER-OVER-LARGER, SO IT RUNS 0 TO 1
083500*        REGARDLESS OF WHICH SIDE (DEPOSITS OR REDEMPTIONS) IS
083600*        BIGGER - THAT IS WHAT KEEPS THE MULTIPLIER SYMMETRIC.
083700         COMPUTE WK-RATIO ROUNDED = WK-MIN-DR / WK-MAX-DR
083800         COMPUTE WK-MULTIPLIER ROUNDED =
083900             0.8 + (0.4 * WK-RATIO)
084000         COMPUTE WK-COMP-RISK ROUNDED =
084100             WK-COMP-RISK * WK-MULTIPLIER
084200     END-IF.
084300 350-EXIT.
084400     EXIT.
084500*----------------------------------------------------------------
084600*  RULE 6 - WALLET MATURITY (WEIGHT 0.10)
084700*  A WALLET WITH ONLY ONE TRANSACTION HAS NO AGE TO SPEAK OF -
084800*  SCORES ZERO RATHER THAN THE 100 IT USED TO SCORE BEFORE THE
084900*  11/30/93 FIX (SEE CHANGE LOG).  OTHERWISE, AGE IN DAYS OVER 30
085000*  DAYS SCALED TO 0-100, CAPPED AT 100 FOR ANYTHING 30 DAYS OR
085100*  OLDER.
085200*----------------------------------------------------------------
085300 360-MATURITY-SCORE-RTN.
085400     IF WA-TOTAL-TXN-CT (WA-IX) = 1
085500         MOVE 0 TO WK-COMP-MATURITY
085600     ELSE
085700         COMPUTE WK-AGE-DAYS ROUNDED =
085800             (WA-LAST-TS (WA-IX) - WA-FIRST-TS (WA-IX)) / 86400
085900         COMPUTE WK-COMP-MATURITY ROUNDED =
086000             (WK-AGE-DAYS / 30) * 100
086100         IF WK-COMP-MATURITY > 100
086200             MOVE 100 TO WK-COMP-MATURITY
086300         END-IF
086400     END-IF.
086500 360-EXIT.
086600     EXIT.
086700*----------------------------------------------------------------
086800*  FINAL WEIGHTED SCORE, CLAMPED 0-1000, ROUNDED HALF-UP TO 2
086900*  DECIMALS.  THE SIX WEIGHTS BELOW (0.20/0.25/0.15/0.15/0.15/
087000*  0.10) SUM TO EXACTLY 1.00 AND MUST NOT BE CHANGED WITHOUT A
087100*  CORRESPONDING CREDIT-RISK REQUEST, SINCE THE WEIGHTED-SCORE-
087200*  TO-CREDIT-SCORE SCALE-UP BELOW (TIMES 10) ASSUMES THEY DO.
087300*----------------------------------------------------------------
087400 370-FINAL-SCORE-RTN.
087500     COMPUTE WK-WEIGHTED-SCORE ROUNDED =
087600         (WK-COMP-VOLUME     * 0.20) +
087700         (WK-COMP-REPAY      * 0.25) +
087800         (WK-COMP-DIVERSITY  * 0.15) +
087900         (WK-COMP-CONSIST    * 0.15) +
088000         (WK-COMP-RISK       * 0.15) +
088100         (WK-COMP-MATURITY   * 0.10).
088200     COMPUTE WK-CREDIT-SCORE ROUNDED = WK-WEIGHTED-SCORE * 10.
088300     IF WK-CREDIT-SCORE > 1000
088400         MOVE 1000 TO WK-CREDIT-SCORE
088500     END-IF.
088600 370-EXIT.
088700     EXIT.
088800*----------------------------------------------------------------
088900*  BUILD AND WRITE THE OUTPUT DETAIL RECORD FOR THE WALLET JUST
089000*  SCORED, THEN FOLD ITS CREDIT SCORE INTO THE RUN TOTAL FOR THE
089100*  CONSOLE SUMMARY'S AVERAGE.  SPACES-FIRST INITIALIZATION KEEPS
089200*  THE UNUSED TRAILING FILLER CLEAN ON THE OUTPUT FILE.
089300*----------------------------------------------------------------
089400 380-WRITE-SCORE-RTN.
089500     MOVE SPACES                    TO WS-WALLET-SCORE-RECORD.
089600     MOVE WA-WALLET-ID (WA-IX)      TO WS-WALLET-ID.
089700     MOVE WK-CREDIT-SCORE           TO WS-CREDIT-SCORE.
089800     MOVE WK-COMP-VOLUME            TO WS-COMP-VOLUME.
089900     MOVE WK-COMP-REPAY             TO WS-COMP-REPAY.
090000     MOVE WK-COMP-DIVERSITY         TO WS-COMP-DIVERSITY.
090100     MOVE WK-COMP-CONSIST           TO WS-COMP-CONSIST.
090200     MOVE WK-COMP-RISK              TO WS-COMP-RISK.
090300     MOVE WK-COMP-MATURITY          TO WS-COMP-MATURITY.
090400     MOVE WA-TOTAL-TXN-CT (WA-IX)   TO WS-TOTAL-TXNS.
090500     MOVE WA-TOTAL-VOL-USD (WA-IX)  TO WS-TOTAL-VOL-USD.
090600     MOVE WA-ASSET-CT (WA-IX)       TO WS-ASSET-COUNT.
090700     WRITE WS-WALLET-SCORE-RECORD.
090800     ADD WK-CREDIT-SCORE TO WK-SCORE-SUM.
090900 380-EXIT.
091000     EXIT.
091100*----------------------------------------------------------------
091200*  IN-HOUSE SQUARE ROOT - NEWTON'S METHOD, FIXED ITERATION COUNT.
091300*  WK-SQRT-ARG IN, WK-SQRT-RESULT OUT.  ADDED 01/93 - SEE CHANGE
091400*  LOG.  20 ITERATIONS CONVERGES WELL PAST THE 6 DECIMAL PLACES
091500*  THIS PROGRAM CARRIES INTERMEDIATE VALUES AT.  ZERO IS A
091600*  SPECIAL CASE SINCE NEWTON'S METHOD DIVIDES BY THE CURRENT
091700*  ESTIMATE EACH ITERATION AND A ZERO ESTIMATE WOULD DIVIDE BY
091800*  ZERO ON THE FIRST PASS.
091900*----------------------------------------------------------------
092000 700-SQRT-RTN.
092100     IF WK-SQRT-ARG = 0
092200         MOVE 0 TO WK-SQRT-RESULT
092300     ELSE
092400         MOVE WK-SQRT-ARG TO WK-SQRT-RESULT
092500         PERFORM 705-SQRT-ITER-RTN THRU 705-EXIT
092600             VARYING WK-SQRT-ITER FROM 1 BY 1
092700             UNTIL WK-SQRT-ITER > 20
092800     END-IF.
092900 700-EXIT.
093000     EXIT.
093100*    ONE NEWTON'S-METHOD REFINEMENT: NEXT ESTIMATE IS THE AVERAGE
093200*    OF THE CURRENT ESTIMATE AND ARG DIVIDED BY THE CURRENT
093300*    ESTIMATE - THE STANDARD BABYLONIAN-METHOD RECURRENCE.
093400 705-SQRT-ITER-RTN.
093500     COMPUTE WK-SQRT-RESULT ROUNDED =
093600         (WK-SQRT-RESULT + (WK-SQRT-ARG / WK-SQRT-RESULT)) / 2.
093700 705-EXIT.
093800     EXIT.
093900*----------------------------------------------------------------
094000*  IN-HOUSE NATURAL LOG - REPEATED SQUARE ROOT REDUCTION.
094100*  LN(X) = (2 ** WK-LN-REDUCTIONS) *
094200*  (X**(1/(2**WK-LN-REDUCTIONS))-1)
094300*  WE TAKE THE SQUARE ROOT OF THE ARGUMENT WK-LN-REDUCTIONS TIMES,
094400*  WHICH DRIVES IT TOWARD 1, THEN SCALE (RESULT - 1) BACK UP BY
094500*  2 ** WK-LN-REDUCTIONS.  ADDED 06/93 - SEE CHANGE LOG.  THE
094600*  VOLUME COMPONENT IS THE ONLY CALLER OF THIS ROUTINE.
094700*----------------------------------------------------------------
094800 750-LN-RTN.
094900     MOVE WK-LN-ARG TO WK-LN-X.
095000     PERFORM 755-LN-REDUCE-RTN THRU 755-EXIT
095100         VARYING WK-LN-K FROM 1 BY 1
095200         UNTIL WK-LN-K > WK-LN-REDUCTIONS.
095300     COMPUTE WK-LN-RESULT ROUNDED =
095400         (WK-LN-X - 1) * WK-LN-SCALE.
095500 750-EXIT.
095600     EXIT.
095700*    ONE SQUARE-ROOT REDUCTION STEP, BORROWING 700-SQRT-RTN.
095800 755-LN-REDUCE-RTN.
095900     MOVE WK-LN-X TO WK-SQRT-ARG.
096000     PERFORM 700-SQRT-RTN THRU 700-EXIT.
096100     MOVE WK-SQRT-RESULT TO WK-LN-X.
096200 755-EXIT.
096300     EXIT.
096400*----------------------------------------------------------------
096500*  RUN SUMMARY TO THE CONSOLE - TRANSACTIONS LOADED, WALLETS
096600*  PROCESSED, WALLETS REJECTED FOR A FULL TABLE, AVERAGE CREDIT
096700*  SCORE.  OPERATIONS WATCHES THE REJECT LINE - A NON-ZERO VALUE
096800*  MEANS WK-MAX-WALLETS NEEDS RAISING AGAIN, SEE THE 04/18/03
096900*  CHANGE LOG ENTRY.
097000*----------------------------------------------------------------
097100 900-TERMINATE-RTN.
097200     CLOSE TXN-FILE-IN.
097300     CLOSE WALLET-SCORE-OUT.
097400     IF WK-WALLET-COUNT > 0
097500         COMPUTE WK-AVERAGE-SCORE ROUNDED =
097600             WK-SCORE-SUM / WK-WALLET-COUNT
097700     ELSE
097800         MOVE 0 TO WK-AVERAGE-SCORE
097900     END-IF.
098000     MOVE 'TRANSACTIONS LOADED . . . . . .' TO WK-CL-COUNT-LABEL.
098100     MOVE WK-TXN-READ-CT TO WK-CL-COUNT-VALUE.
098200     DISPLAY WK-CL-COUNT-AREA.
098300     MOVE 'WALLETS PROCESSED . . . . . . .' TO WK-CL-COUNT-LABEL.
098400     MOVE WK-WALLET-COUNT TO WK-CL-COUNT-VALUE.
098500     DISPLAY WK-CL-COUNT-AREA.
098600     MOVE 'WALLETS REJECTED-TABLE FULL. . .' TO WK-CL-COUNT-LABEL.
098700     MOVE WK-WALLET-REJECT-CT TO WK-CL-COUNT-VALUE.
098800     DISPLAY WK-CL-COUNT-AREA.
098900     MOVE 'AVERAGE CREDIT SCORE. . . . . .' TO WK-CL-SCORE-LABEL.
099000     MOVE WK-AVERAGE-SCORE TO WK-CL-SCORE-VALUE.
099100     DISPLAY WK-CL-SCORE-AREA.
099110*    NOTHING ELSE TO CLOSE, NOTHING ELSE TO DISPLAY - THIS
099120*    PARAGRAPH IS THE LAST ONE PERFORMED BY 000-MAIN-CONTROL
099130*    BEFORE STOP RUN, SO THERE IS NO 900-EXIT FALL-THROUGH WORK
099140*    FOR A LATER PARAGRAPH TO PICK UP.
099200 900-EXIT.
099300     EXIT.
